000100*****************************************************************
000200*    LGSIMCA  --  SIMULATION CALL AREA                          *
000300*    PASSED BY LGBRSM01 TO LGBCSM01 ON THE CALCULATION CALL.    *
000400*    REQUEST FIELDS ARE MOVED IN BY LGBRSM01 BEFORE THE CALL;   *
000500*    RESPONSE FIELDS ARE FILLED IN BY LGBCSM01 BEFORE RETURN.   *
000600*    MODELLED ON THE LGCMAREA COMMAREA CONVENTION USED BY THE   *
000700*    ONLINE CUSTOMER/POLICY PROGRAMS -- SAME RETURN-CODE STYLE. *
000800*****************************************************************
000900*    88-105  R.OKONKWO   ORIGINAL LAYOUT FOR LGBRSM01 BATCH     *
001000*                        REFINANCE SIMULATION SUBSYSTEM         *
001100*****************************************************************
001200 01  CA-SIMULATION-AREA.
001300     03 CA-RETURN-CODE           PIC X(02).
001400        88 CA-RC-NORMAL          VALUE '00'.
001500        88 CA-RC-CALC-ERROR      VALUE '90'.
001600     03 FILLER                   PIC X(05).
001700     03 CA-REQUEST-FIELDS.
001800        05 CA-CUSTOMER-ID          PIC X(20).
001900        05 CA-CURRENT-LOAN-AMOUNT  PIC S9(10)V99.
002000        05 CA-CURRENT-MONTHLY-PMT  PIC S9(08)V99.
002100        05 CA-DESIRED-LOAN-AMOUNT  PIC S9(10)V99.
002200        05 CA-DESIRED-TERM-MONTHS  PIC 9(03).
002300        05 CA-LOAN-TYPE            PIC X(10).
002400        05 CA-MONTHLY-INCOME       PIC S9(08)V99.
002500        05 CA-CREDIT-SCORE         PIC 9(03).
002600        05 FILLER                  PIC X(05).
002700     03 CA-RESPONSE-FIELDS.
002800        05 CA-NEW-INTEREST-RATE    PIC S9(02)V99.
002900        05 CA-NEW-MONTHLY-PAYMENT  PIC S9(08)V99.
003000        05 CA-TOTAL-INTEREST       PIC S9(11)V99.
003100        05 CA-TOTAL-AMOUNT         PIC S9(11)V99.
003200        05 CA-MONTHLY-SAVINGS      PIC S9(08)V99.
003300        05 CA-TOTAL-SAVINGS        PIC S9(11)V99.
003400        05 CA-PROCESSING-FEE       PIC S9(09)V99.
003500        05 CA-APPROVAL-PROBABILITY PIC SV9(02).
003600        05 CA-SIM-STATUS           PIC X(10).
003700        05 FILLER                  PIC X(05).
003800        05 CA-RISK-ASSESSMENT.
003900           07 CA-RISK-LEVEL           PIC X(06).
004000           07 CA-DEBT-TO-INCOME-RATIO PIC SV9(04).
004100           07 CA-CREDIT-UTILIZATION   PIC SV9(02).
004200           07 CA-RISK-FACTOR-COUNT    PIC 9(01).
004300           07 CA-RISK-FACTOR OCCURS 4 TIMES
004400                                      PIC X(50).
004500           07 FILLER                  PIC X(05).
004600        05 CA-PAYMENT-PREVIEW OCCURS 3 TIMES.
004700           07 CA-PREV-PAYMENT-NUMBER    PIC 9(02).
004800           07 CA-PREV-PRINCIPAL-AMOUNT  PIC S9(08)V99.
004900           07 CA-PREV-INTEREST-AMOUNT   PIC S9(08)V99.
005000           07 CA-PREV-REMAINING-BALANCE PIC S9(10)V99.
005100        05 CA-COMPARISON-METRICS.
005200           07 CA-CMP-RATE-DIFFERENCE       PIC S9(02)V99.
005300           07 CA-CMP-PAYMENT-DIFFERENCE    PIC S9(08)V99.
005400           07 CA-CMP-TOTAL-COST-DIFFERENCE PIC S9(11)V99.
005500           07 CA-CMP-BREAK-EVEN-MONTHS     PIC 9(03).
005600           07 FILLER                       PIC X(05).
005700        05 CA-CURRENT-LOAN-SUMMARY.
005800           07 CA-CURR-REMAINING-BALANCE PIC S9(10)V99.
005900           07 CA-CURR-RATE              PIC S9(02)V99.
006000           07 CA-CURR-REMAINING-TERM    PIC 9(04).
006100        05 CA-NEXT-STEP-COUNT      PIC 9(01).
006200        05 CA-NEXT-STEP OCCURS 3 TIMES
006300                                   PIC X(50).
006400        05 CA-CONDITION-COUNT      PIC 9(01).
006500        05 CA-CONDITION OCCURS 5 TIMES
006600                                   PIC X(50).
006700        05 CA-CONDITION-TEXT REDEFINES CA-CONDITION
006800                                   PIC X(250).
006900     03 FILLER                   PIC X(10).
