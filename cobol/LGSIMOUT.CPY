000100*****************************************************************
000200*    LGSIMOUT  --  SIMULATION RESULT RECORD  (FILE SIMOUT)      *
000300*    ONE COMPLETED SIMULATION RESULT PER RECORD, WRITTEN BY     *
000400*    LGBRSM01 FOR EVERY REQUEST READ FROM SIMREQ.               *
000500*    FIXED LAYOUT, LINE SEQUENTIAL, 200 BYTES.                  *
000600*****************************************************************
000700*    88-105  R.OKONKWO   ORIGINAL LAYOUT FOR LGBRSM01 BATCH     *
000800*                        REFINANCE SIMULATION SUBSYSTEM         *
000900*****************************************************************
001000 01  SO-SIMULATION-RESULT.
001100     03 SO-SIMULATION-ID         PIC X(12).
001200     03 SO-CUSTOMER-ID           PIC X(20).
001300     03 SO-STATUS                PIC X(10).
001400        88 SO-STATUS-CALCULATED  VALUE 'CALCULATED'.
001500        88 SO-STATUS-PENDING     VALUE 'PENDING'.
001600        88 SO-STATUS-REJECTED    VALUE 'REJECTED'.
001700        88 SO-STATUS-INVALID     VALUE 'INVALID'.
001800     03 SO-NEW-LOAN-AMOUNT       PIC S9(10)V99.
001900     03 SO-NEW-MONTHLY-PAYMENT   PIC S9(08)V99.
002000     03 SO-NEW-INTEREST-RATE     PIC S9(02)V99.
002100     03 SO-TERM-MONTHS           PIC 9(03).
002200     03 SO-TOTAL-INTEREST        PIC S9(11)V99.
002300     03 SO-TOTAL-AMOUNT          PIC S9(11)V99.
002400     03 SO-MONTHLY-SAVINGS       PIC S9(08)V99.
002500     03 SO-TOTAL-SAVINGS         PIC S9(11)V99.
002600     03 SO-APPROVAL-PROBABILITY  PIC SV9(02).
002700     03 SO-RISK-LEVEL            PIC X(06).
002800        88 SO-RISK-LOW           VALUE 'LOW'.
002900        88 SO-RISK-MEDIUM        VALUE 'MEDIUM'.
003000        88 SO-RISK-HIGH          VALUE 'HIGH'.
003100     03 SO-DEBT-TO-INCOME-RATIO  PIC SV9(04).
003200     03 SO-PROCESSING-FEE        PIC S9(09)V99.
003300     03 SO-ERROR-REASON          PIC X(40).
003400     03 FILLER                   PIC X(15).
