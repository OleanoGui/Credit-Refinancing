000100*****************************************************************
000200*                                                               *
000300*    PROGRAM      LGBCSM01                                     *
000400*    SYSTEM       LG CREDIT REFINANCE SIMULATION BATCH         *
000500*                                                               *
000600*    CALCULATION ENGINE FOR THE OVERNIGHT REFINANCE SIMULATION *
000700*    RUN.  LINKED FROM LGBRSM01 ONE CUSTOMER AT A TIME THROUGH *
000800*    CA-SIMULATION-AREA.  ON ENTRY THE REQUEST FIELDS ARE       *
000900*    ALREADY MOVED IN AND VALIDATED BY LGBRSM01; ON RETURN THE *
001000*    RESPONSE FIELDS ARE FULLY POPULATED FOR WRITING TO SIMOUT *
001100*    AND SIMRPT.  DOES NOT OPEN, READ OR WRITE ANY FILE ITSELF.*
001200*                                                               *
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    LGBCSM01.
001600 AUTHOR.        R OKONKWO.
001700 INSTALLATION.  LG FINANCIAL SYSTEMS - LOAN SERVICING DIVISION.
001800 DATE-WRITTEN.  06/19/1988.
001900 DATE-COMPILED.
002000 SECURITY.      UNCLASSIFIED - INTERNAL BATCH SCHEDULE LGB100.
002100*****************************************************************
002200*  CHANGE LOG                                                  *
002300*----------------------------------------------------------------
002400* 061988 ROK  REQ 88-105  ORIGINAL PROGRAM.  RATE TABLE AND     *
002500*             PAYMENT FORMULA TAKEN FROM THE LOAN DESK'S OWN    *
002600*             WORKSHEET RULES.                                  *
002700* 091489 ROK  REQ 89-233  CREDIT SCORE ADJUSTMENT MADE          *
002800*             CONDITIONAL - ZERO MEANS NOT SUPPLIED.            *
002900* 042390 DPZ  REQ 90-077  ADDED THE THREE-PAYMENT PREVIEW AND   *
003000*             COMPARISON AGAINST THE 6.25% ASSUMED CURRENT      *
003100*             MARKET RATE, PER LOAN COMMITTEE.                  *
003200* 070793 DPZ  REQ 93-188  RISK ASSESSMENT AND APPROVAL          *
003300*             PROBABILITY ADDED - FEEDS THE NEW RISK LEVEL      *
003400*             COUNTS IN THE LGBRSM01 SUMMARY REPORT.            *
003500* 111594 TLV  REQ 94-402  STATUS DETERMINATION MOVED HERE FROM  *
003600*             LGBRSM01 SO THE FRONT PROGRAM NO LONGER NEEDS THE *
003700*             PROBABILITY THRESHOLDS HARD CODED TWICE.          *
003800* 021897 TLV  REQ 97-019  ADDED NEXT-STEP AND CONDITION TEXT    *
003900*             BUILD FOR THE SIMRPT DETAIL SECTION.              *
004000* 081298 KMH  REQ 98-311  Y2K - REVIEWED, NO 2-DIGIT YEAR       *
004100*             FIELDS IN THIS PROGRAM.  NO CHANGE REQUIRED.      *
004200* 100301 BSF  REQ 01-144  PROCESSING FEE CALCULATION ADDED.     *
004300* 052605 BSF  REQ 05-098  CLEANUP - STANDARDISED SPACING ON     *
004400*             THE CALCULATION PARAGRAPHS.  NO LOGIC CHANGE.     *
004500* 091807 MCQ  REQ 07-166  CORRECTED THE DEBT-TO-INCOME AND      *
004600*             LOW-PROBABILITY NEXT-STEP WORDING TO MATCH THE    *
004700*             LOAN COMMITTEE'S APPROVED TEXT - "MAXIMUM" AND    *
004800*             "ADVISOR" HAD BOTH BEEN CLIPPED.  ALSO ADDED THE  *
004900*             WS-PROGRAM-NAME LITERAL AND AN ABEND COUNTER FOR  *
005000*             THE DIVIDE-CHECK ERROR TRAP.                      *
005100* 121207 MCQ  REQ 07-201  LEFT 2200-FIND-LOAN-TYPE-ENTRY IN THE *
005200*             ORIGINAL CASING FROM THE 1988 SOURCE WHILE        *
005300*             REVIEWING IT FOR THE LGBRSM01 CUSTOMER-ID FIX.    *
005400* 032907 MCQ  REQ 07-233  ADDED PARAGRAPH-LEVEL NARRATIVE       *
005500*             COMMENTS THROUGH THE CALCULATION AND RISK LOGIC   *
005600*             AT THE AUDITOR'S REQUEST - NOTHING BELOW CHANGES  *
005700*             ANY STORED RESULT, THE FORMULAS ARE UNTOUCHED.    *
005800* 062308 MCQ  REQ 08-047  EXPANDED THE WORKING-STORAGE FIELD    *
005900*             COMMENTARY ON THE RATE, PAYMENT AND RISK WORK     *
006000*             AREAS - THE AUDITOR REQUESTING 07-233 ALSO WANTED *
006100*             THE DATA DIVISION COMMENTED TO THE SAME STANDARD  *
006200*             AS THE PROCEDURE DIVISION.  NO FIELD LAYOUT OR    *
006300*             PIC CLAUSE CHANGED.                                *
006400* 091108 MCQ  REQ 08-063  ADDED THE PROGRAM NARRATIVE BLOCK      *
006500*             BELOW, AT THE REQUEST OF THE NEW LOAN SERVICING   *
006600*             SUPERVISOR WHO WANTED A PLAIN-ENGLISH SUMMARY OF  *
006700*             WHAT THIS PROGRAM CALCULATES AND WHY IT IS SPLIT  *
006800*             OUT FROM LGBRSM01, WITHOUT HAVING TO READ THE     *
006900*             WHOLE PROCEDURE DIVISION FIRST.                    *
007000*****************************************************************
007100*                                                               *
007200*    PROGRAM NARRATIVE                                         *
007300*    -----------------                                         *
007400*    THIS PROGRAM DOES NOT OPEN OR READ ANY FILE.  LGBRSM01     *
007500*    CALLS IT ONCE PER VALIDATED REQUEST, PASSING THE REQUEST   *
007600*    FIELDS ALREADY MOVED INTO CA-SIMULATION-AREA.  THIS        *
007700*    PROGRAM FILLS IN THE REMAINING RESPONSE FIELDS OF THAT     *
007800*    SAME AREA - NEW RATE, NEW PAYMENT, TOTALS, RISK LEVEL,     *
007900*    APPROVAL PROBABILITY, SIM STATUS, PAYMENT PREVIEW,         *
008000*    COMPARISON METRICS AND NEXT-STEP TEXT - AND RETURNS.       *
008100*    LGBRSM01 THEN WRITES CA-SIMULATION-AREA OUT TO SIMOUT AND  *
008200*    SIMRPT WITHOUT KNOWING OR CARING HOW ANY OF THOSE FIGURES  *
008300*    WERE ARRIVED AT.  KEEPING THE MATH IN ONE CALLED PROGRAM,  *
008400*    SEPARATE FROM THE FILE HANDLING IN LGBRSM01, MEANS A RATE  *
008500*    OR RISK RULE CHANGE FROM THE LOAN COMMITTEE NEVER TOUCHES  *
008600*    THE FILE-HANDLING PROGRAM AT ALL.                          *
008700*                                                               *
008800*****************************************************************
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100 SOURCE-COMPUTER.   IBM-370.
009200 OBJECT-COMPUTER.   IBM-370.
009300 SPECIAL-NAMES.
009400    C01 IS TOP-OF-FORM
009500    UPSI-0 IS LGB-TEST-RUN-SWITCH.
009600 DATA DIVISION.
009700 WORKING-STORAGE SECTION.
009800*    OUR OWN PROGRAM NAME, HELD AS A DATA ITEM SO THE ABEND
009900*    DISPLAY IN 0000-MAIN-CONTROL DOES NOT REPEAT A LITERAL.
010000 77  WS-PROGRAM-NAME               PIC X(08) VALUE 'LGBCSM01'.
010100*    COUNTS HOW MANY TIMES 0000-MAIN-CONTROL HAS TRAPPED A ZERO
010200*    TERM OR ZERO CURRENT PAYMENT THIS RUN - REVIEWED BY OPS IF
010300*    NON-ZERO AT END OF JOB, SINCE IT MEANS LGBRSM01'S EDITS
010400*    LET SOMETHING THROUGH THAT SHOULD HAVE BEEN REJECTED.
010500 77  WS-CALC-ERROR-ABEND-CT        PIC 9(07) COMP VALUE ZERO.
010600 01  WS-HEADER.
010700    03 WS-EYECATCHER            PIC X(16)
010800                                 VALUE 'LGBCSM01------WS'.
010900    03 FILLER                    PIC X(05).
011000*----------------------------------------------------------------
011100*    RATE-ADJUSTMENT TABLE BY LOAN TYPE.  LAID OUT AS A LIST OF
011200*    FILLER VALUE PAIRS AND WALKED AS A TABLE THROUGH THE
011300*    REDEFINES BELOW - THIS IS THE LOAN DESK'S OWN 1988
011400*    WORKSHEET RATE-SPREAD RULE, ONE ROW PER LOAN TYPE.  A
011500*    MORTGAGE GETS A DISCOUNT (SECURED BY REAL PROPERTY); A
011600*    PERSONAL LOAN CARRIES THE BIGGEST SURCHARGE (UNSECURED).
011700*----------------------------------------------------------------
011800 01  WS-LOAN-TYPE-VALUES.
011900    03 FILLER                    PIC X(10) VALUE 'PERSONAL  '.
012000    03 FILLER                    PIC S9V99 VALUE +2.00.
012100    03 FILLER                    PIC X(10) VALUE 'MORTGAGE  '.
012200    03 FILLER                    PIC S9V99 VALUE -0.25.
012300    03 FILLER                    PIC X(10) VALUE 'AUTO      '.
012400    03 FILLER                    PIC S9V99 VALUE +0.50.
012500    03 FILLER                    PIC X(10) VALUE 'BUSINESS  '.
012600    03 FILLER                    PIC S9V99 VALUE +1.00.
012700    03 FILLER                    PIC X(10) VALUE 'STUDENT   '.
012800    03 FILLER                    PIC S9V99 VALUE +0.00.
012900*    OCCURS/INDEXED VIEW OF THE TABLE ABOVE - SEARCHED SERIALLY
013000*    BY 2200-FIND-LOAN-TYPE-ENTRY.
013100 01  WS-LOAN-TYPE-TABLE REDEFINES WS-LOAN-TYPE-VALUES.
013200    03 WS-LT-ENTRY OCCURS 5 TIMES INDEXED BY WS-LT-IDX.
013300       05 WS-LT-TYPE             PIC X(10).
013400       05 WS-LT-ADJUSTMENT       PIC S9V99.
013500*----------------------------------------------------------------
013600*    NEXT-STEP NARRATIVE TEXT BY APPROVAL-PROBABILITY BAND -
013700*    THREE BANDS (HIGH/MEDIUM/LOW PROBABILITY), UP TO THREE
013800*    LINES OF TEXT EACH.  BUILT AS LITERAL FILLER AND WALKED AS
013900*    A TABLE THROUGH THE REDEFINES BELOW, PER REQ 97-019.  A
014000*    SHORT BAND (TWO LINES) LEAVES ITS THIRD SLOT AS SPACES;
014100*    8500-BUILD-NEXT-STEPS ONLY MOVES AS MANY LINES AS THE BAND
014200*    ACTUALLY HAS, SO THE BLANK SLOT NEVER REACHES THE REPORT.
014300*----------------------------------------------------------------
014400 01  WS-NEXT-STEP-BAND-VALUES.
014500    03 FILLER.
014600       05 FILLER                 PIC X(50)
014700          VALUE 'Submit formal loan application'.
014800       05 FILLER                 PIC X(50)
014900          VALUE 'Prepare required documentation'.
015000       05 FILLER                 PIC X(50) VALUE SPACES.
015100    03 FILLER.
015200       05 FILLER                 PIC X(50)
015300          VALUE 'Consider improving credit score first'.
015400       05 FILLER                 PIC X(50)
015500          VALUE 'Review debt-to-income ratio'.
015600       05 FILLER                 PIC X(50)
015700          VALUE 'Consult with loan advisor'.
015800    03 FILLER.
015900       05 FILLER                 PIC X(50)
016000          VALUE 'Focus on improving creditworthiness'.
016100       05 FILLER                 PIC X(50)
016200          VALUE 'Consider smaller loan amount'.
016300       05 FILLER                 PIC X(50)
016400          VALUE 'Schedule consultation with financial advisor'.
016500*    OCCURS/INDEXED VIEW OF THE NEXT-STEP TEXT ABOVE - WALKED
016600*    BY 8510-MOVE-ONE-NEXT-STEP FOR THE BAND 8500 SELECTS.
016700 01  WS-NEXT-STEP-BAND-TABLE REDEFINES
016800                                 WS-NEXT-STEP-BAND-VALUES.
016900    03 WS-NS-BAND OCCURS 3 TIMES INDEXED BY WS-NS-BAND-IDX.
017000       05 WS-NS-LINE OCCURS 3 TIMES
017100                                 PIC X(50).
017200*----------------------------------------------------------------
017300*    SCRATCH FIELDS FOR THE RATE, PAYMENT AND RISK CALCULATIONS.
017400*    WS-ANNUAL-RATE/WS-MONTHLY-RATE/WS-COMPOUND-FACTOR ARE THE
017500*    AMORTIZATION WORK FIELDS; WS-DTI-HIGH-LIMIT/WS-DTI-MEDIUM-
017600*    LIMIT AND WS-HIGH-INCREASE-FACTOR ARE THE LOAN COMMITTEE'S
017700*    STANDING RISK THRESHOLDS (43%/36% DTI, 150% LOAN INCREASE),
017800*    KEPT AS NAMED CONSTANTS RATHER THAN BURIED IN THE LOGIC SO
017900*    A FUTURE COMMITTEE VOTE ONLY MEANS CHANGING ONE VALUE
018000*    CLAUSE INSTEAD OF HUNTING THROUGH THE IF TESTS BELOW.
018100*----------------------------------------------------------------
018200 01  WS-WORK-AREAS.
018300*    ANNUAL RATE AS A WHOLE PERCENT, BUILT UP IN 2000 THROUGH
018400*    2200 BEFORE BEING DIVIDED DOWN TO A MONTHLY RATE BELOW.
018500    03 WS-ANNUAL-RATE            PIC S9(02)V99  COMP-3.
018600*    MONTHLY RATE - ANNUAL RATE DIVIDED BY 100 (PERCENT TO
018700*    DECIMAL) AND AGAIN BY 12 (YEAR TO MONTH).
018800    03 WS-MONTHLY-RATE           PIC S9(01)V9(06) COMP-3.
018900*    1 + MONTHLY RATE - THE MULTIPLIER USED ONCE PER MONTH IN
019000*    3110 TO BUILD THE COMPOUND FACTOR.
019100    03 WS-ONE-PLUS-RATE          PIC S9(01)V9(06) COMP-3.
019200*    (1+R)**N, ACCUMULATED BY REPEATED MULTIPLICATION SINCE
019300*    THIS COMPILER HAS NO EXPONENT OPERATOR OR INTRINSIC.
019400    03 WS-COMPOUND-FACTOR        PIC S9(06)V9(06) COMP-3.
019500*    GENERAL-PURPOSE LOOP COUNTER - REUSED ACROSS 3100, 7500
019600*    AND 8500 SINCE THEY NEVER RUN AT THE SAME TIME.
019700    03 WS-PAY-IDX                PIC 9(04) COMP.
019800*    HOW MANY NEXT-STEP LINES THE SELECTED BAND ACTUALLY HAS
019900*    (2 OR 3) - DRIVES THE PERFORM UNTIL IN 8500.
020000    03 WS-NS-COUNT-FOR-BAND      PIC 9(01) COMP.
020100*    RUNNING PRINCIPAL BALANCE FOR THE THREE-PAYMENT PREVIEW
020200*    BUILT IN 7500/7510 - STARTS AT THE FULL LOAN AMOUNT AND
020300*    IS REDUCED BY EACH PAYMENT'S PRINCIPAL PORTION.
020400    03 WS-BALANCE                PIC S9(10)V99  COMP-3.
020500*    ROUGH REMAINING TERM ON THE CUSTOMER'S CURRENT LOAN,
020600*    COMPUTED IN 8100 FOR DISPLAY ON THE COMPARISON SECTION.
020700    03 WS-TERM-CALC              PIC S9(06)     COMP-3.
020800*    FLAT ASSUMED CREDIT-UTILIZATION FIGURE PUBLISHED ON THE
020900*    RESPONSE RECORD - THIS PROGRAM DOES NOT ACTUALLY COMPUTE
021000*    UTILIZATION FROM ANY INBOUND BALANCE FIELD, SINCE THE
021100*    REQUEST RECORD CARRIES NONE.
021200    03 WS-CREDIT-UTIL-CONST      PIC SV9(02)    VALUE .35.
021300*    STANDING MARKET-RATE ASSUMPTION USED AS THE CUSTOMER'S
021400*    CURRENT RATE FOR THE COMPARISON SECTION - REQ 90-077, LOAN
021500*    COMMITTEE POLICY, REVIEWED PERIODICALLY BUT NOT TIED TO
021600*    ANY LIVE RATE FEED.
021700    03 WS-ASSUMED-CURRENT-RATE   PIC S9(02)V99  VALUE 6.25.
021800*    43% DTI CEILING - AT OR ABOVE THIS, 5100 FLAGS HIGH RISK.
021900    03 WS-DTI-HIGH-LIMIT         PIC SV9(02)    VALUE .43.
022000*    36% DTI WATCH LINE - BETWEEN THIS AND THE CEILING ABOVE,
022100*    5100 FLAGS MEDIUM RISK.
022200    03 WS-DTI-MEDIUM-LIMIT       PIC SV9(02)    VALUE .36.
022300*    150% OF CURRENT LOAN AMOUNT - AT OR ABOVE THIS, 5300 FLAGS
022400*    THE REQUEST AS A LARGE CASH-OUT REFINANCE.
022500    03 WS-HIGH-INCREASE-FACTOR   PIC S9V99      VALUE 1.5.
022600    03 FILLER                    PIC X(05).
022700*    WORKING RISK LEVEL FOR THE CURRENT REQUEST, BUILT UP BY
022800*    5000-ASSESS-RISK AND ITS SUB-PARAGRAPHS BEFORE BEING MOVED
022900*    TO CA-RISK-LEVEL.  WS-RISK-FACTOR-CTR INDEXES THE
023000*    CA-RISK-FACTOR TABLE AS EACH FACTOR IS ADDED.  THE 88-
023100*    LEVELS LET THE RISK SUB-PARAGRAPHS TEST "IS IT ALREADY
023200*    HIGH" WITHOUT COMPARING THE LITERAL 'HIGH' EVERYWHERE.
023300 01  WS-RISK-SWITCHES.
023400    03 WS-RISK-LEVEL-WORK        PIC X(06) VALUE 'LOW'.
023500       88 WS-RISK-WORK-LOW               VALUE 'LOW'.
023600       88 WS-RISK-WORK-MEDIUM             VALUE 'MEDIUM'.
023700       88 WS-RISK-WORK-HIGH               VALUE 'HIGH'.
023800    03 WS-RISK-FACTOR-CTR        PIC 9(01) COMP.
023900    03 FILLER                    PIC X(05).
024000*    DIVIDE-CHECK TRAP CODE FOR 0000-MAIN-CONTROL - SPLIT INTO
024100*    CATEGORY/SEQUENCE BY THE REDEFINES BELOW FOR THE ABEND
024200*    DISPLAY LINE.  CATEGORY 90 IS RESERVED FOR THIS PROGRAM'S
024300*    OWN TRAPS; OTHER CATEGORIES BELONG TO LGBRSM01.
024400 01  WS-CALC-ERROR-AREA.
024500    03 WS-CALC-ERROR-CODE        PIC 9(04) VALUE ZERO.
024600    03 FILLER                    PIC X(05).
024700 01  WS-CALC-ERROR-CODE-X REDEFINES WS-CALC-ERROR-AREA.
024800    03 WS-CALC-ERROR-CAT         PIC 99.
024900    03 WS-CALC-ERROR-SEQ         PIC 99.
025000    03 FILLER                    PIC X(05).
025100 LINKAGE SECTION.
025200    COPY LGSIMCA.
025300 PROCEDURE DIVISION USING CA-SIMULATION-AREA.
025400 0000-MAINLINE SECTION.
025500*----------------------------------------------------------------
025600*    ENTRY POINT.  A ZERO TERM OR ZERO CURRENT PAYMENT WOULD
025700*    DIVIDE BY ZERO FURTHER DOWN THE LINE (3000, 8100), SO THAT
025800*    CASE IS TRAPPED HERE AND RETURNED AS RC 90 WITHOUT EVER
025900*    ENTERING THE CALCULATION PARAGRAPHS.  LGBRSM01 SHOULD
026000*    NEVER LINK IN A ZERO TERM SINCE 2150-CHECK-TERM-MONTHS
026100*    REJECTS IT, SO THIS IS A BELT-AND-SUSPENDERS CHECK.
026200*----------------------------------------------------------------
026300 0000-MAIN-CONTROL.
026400*    ASSUME SUCCESS UNTIL PROVEN OTHERWISE - LGBRSM01 CHECKS
026500*    THIS RETURN CODE TO DECIDE WHETHER THE RESPONSE RECORD IS
026600*    FIT TO WRITE TO SIMOUT.
026700    MOVE '00' TO CA-RETURN-CODE.
026800    IF CA-DESIRED-TERM-MONTHS = ZERO OR
026900       CA-CURRENT-MONTHLY-PMT = ZERO
027000*        SHOULD NEVER HAPPEN - LOG IT SO OPS KNOWS THE FRONT
027100*        PROGRAM'S EDITS LET SOMETHING BAD THROUGH.
027200        ADD 1 TO WS-CALC-ERROR-ABEND-CT
027300        MOVE 90 TO WS-CALC-ERROR-CODE
027400        DISPLAY WS-PROGRAM-NAME ' CALC ERROR ' WS-CALC-ERROR-CAT
027500                '-' WS-CALC-ERROR-SEQ ' CUST ' CA-CUSTOMER-ID
027600        MOVE '90' TO CA-RETURN-CODE
027700    ELSE
027800*        NORMAL PATH - RUN THE FULL SIMULATION.
027900        PERFORM 1000-CALCULATE-SIMULATION THRU 1000-EXIT
028000    END-IF.
028100*    GOBACK RATHER THAN STOP RUN - THIS IS A CALLED SUBPROGRAM,
028200*    NOT THE JOB'S MAIN ENTRY POINT.
028300    GOBACK.
028400*----------------------------------------------------------------
028500*    MAINLINE OF THE ACTUAL SIMULATION - EACH STEP FEEDS THE
028600*    NEXT: RATE, THEN PAYMENT (NEEDS THE RATE), THEN TOTALS AND
028700*    SAVINGS (NEEDS THE PAYMENT), THEN RISK, THEN APPROVAL
028800*    PROBABILITY (NEEDS THE RISK LEVEL), THEN STATUS (NEEDS THE
028900*    PROBABILITY), THEN THE PAYMENT PREVIEW, COMPARISON
029000*    METRICS AND NEXT-STEP TEXT.  ORDER MATTERS - DO NOT
029100*    REARRANGE WITHOUT CHECKING WHAT EACH STEP READS.
029200*----------------------------------------------------------------
029300 1000-CALCULATE-SIMULATION.
029400*    STEP 1 - WORK OUT THE NEW INTEREST RATE FIRST, SINCE THE
029500*    MONTHLY PAYMENT FORMULA IN 3000 NEEDS IT.
029600    PERFORM 2000-CALCULATE-INTEREST-RATE THRU 2000-EXIT.
029700*    STEP 2 - THE NEW MONTHLY PAYMENT, DRIVEN OFF THE RATE.
029800    PERFORM 3000-CALCULATE-MONTHLY-PAYMENT THRU 3000-EXIT.
029900*    STEP 3 - LIFETIME INTEREST, TOTAL COST AND SAVINGS VERSUS
030000*    WHAT THE CUSTOMER IS PAYING NOW.
030100    PERFORM 4000-CALCULATE-TOTALS-SAVINGS THRU 4000-EXIT.
030200*    STEP 4 - RISK LEVEL, WHICH THE APPROVAL PROBABILITY BELOW
030300*    NEEDS AS ITS STARTING POINT.
030400    PERFORM 5000-ASSESS-RISK THRU 5000-EXIT.
030500*    STEP 5 - APPROVAL PROBABILITY, BUILT FROM THE RISK LEVEL
030600*    JUST DETERMINED PLUS THE CREDIT SCORE.
030700    PERFORM 6000-CALCULATE-APPROVAL-PROB THRU 6000-EXIT.
030800*    STEP 6 - THE SIM STATUS THE CUSTOMER SEES, DRIVEN OFF THE
030900*    PROBABILITY THRESHOLDS.
031000    PERFORM 7000-DETERMINE-STATUS THRU 7000-EXIT.
031100*    STEP 7 - THE THREE SAMPLE PAYMENTS FOR THE REPORT.
031200    PERFORM 7500-BUILD-PAYMENT-PREVIEW THRU 7500-EXIT.
031300*    STEP 8 - HOW THE NEW LOAN STACKS UP AGAINST THE CURRENT
031400*    ONE (RATE, PAYMENT AND COST DIFFERENCES).
031500    PERFORM 8000-BUILD-COMPARISON-METRICS THRU 8000-EXIT.
031600*    STEP 9 - NEXT-STEP NARRATIVE AND CONDITION TEXT FOR THE
031700*    DETAIL SECTION OF SIMRPT.
031800    PERFORM 8500-BUILD-NEXT-STEPS THRU 8500-EXIT.
031900 1000-EXIT.
032000    EXIT.
032100*----------------------------------------------------------------
032200*    STARTS FROM THE 4.50% BASE RATE, THEN LAYERS ON THE
032300*    CREDIT-SCORE ADJUSTMENT (2100), THE LOAN-TYPE TABLE
032400*    ADJUSTMENT (2200), AND A 0.25% SURCHARGE FOR A LARGE
032500*    ($500,000+) DESIRED LOAN, WITH A 2.00% FLOOR SO THE RATE
032600*    NEVER GOES BELOW WHAT THE LOAN DESK WILL WRITE.
032700*----------------------------------------------------------------
032800 2000-CALCULATE-INTEREST-RATE.
032900*    EVERY REQUEST STARTS FROM THE SAME PUBLISHED BASE RATE.
033000    MOVE 4.50 TO WS-ANNUAL-RATE.
033100    IF CA-CREDIT-SCORE > 0
033200*        ONLY ADJUST WHEN A SCORE WAS ACTUALLY SUPPLIED - A
033300*        ZERO SCORE MEANS THE FIELD WAS LEFT BLANK ON INPUT,
033400*        NOT THAT THE CUSTOMER HAS A SCORE OF ZERO.
033500        PERFORM 2100-ADJUST-RATE-FOR-CREDIT THRU 2100-EXIT
033600    END-IF.
033700*    WALK THE FIVE-ROW LOAN-TYPE TABLE LOOKING FOR A MATCH ON
033800*    CA-LOAN-TYPE, STOPPING EARLY IF IT IS FOUND.
033900    SET WS-LT-IDX TO 1.
034000    PERFORM 2200-FIND-LOAN-TYPE-ENTRY THRU 2200-EXIT
034100        UNTIL WS-LT-IDX > 5
034200           OR WS-LT-TYPE (WS-LT-IDX) = CA-LOAN-TYPE.
034300    IF WS-LT-IDX <= 5
034400*        FOUND A MATCH - APPLY THAT LOAN TYPE'S SPREAD.  IF THE
034500*        INDEX RAN PAST 5 THE LOAN TYPE WAS NOT RECOGNISED AND
034600*        NO ADJUSTMENT IS MADE (LGBRSM01'S EDITS SHOULD HAVE
034700*        ALREADY REJECTED AN UNKNOWN TYPE BEFORE THIS CALL).
034800        ADD WS-LT-ADJUSTMENT (WS-LT-IDX) TO WS-ANNUAL-RATE
034900    END-IF.
035000    IF CA-DESIRED-LOAN-AMOUNT > 500000.00
035100*        JUMBO-SIZED REQUESTS EARN A SMALL DISCOUNT - LOAN
035200*        COMMITTEE POLICY, NOT A CREDIT-RISK ADJUSTMENT.
035300        SUBTRACT 0.25 FROM WS-ANNUAL-RATE
035400    END-IF.
035500    IF WS-ANNUAL-RATE < 2.00
035600*        FLOOR - A STACK OF DISCOUNTS SHOULD NEVER PRICE A LOAN
035700*        BELOW WHAT THE LOAN DESK IS ACTUALLY WILLING TO WRITE.
035800        MOVE 2.00 TO WS-ANNUAL-RATE
035900    END-IF.
036000    MOVE WS-ANNUAL-RATE TO CA-NEW-INTEREST-RATE.
036100 2000-EXIT.
036200    EXIT.
036300*    EXCELLENT CREDIT (750+) EARNS A DISCOUNT; POOR CREDIT
036400*    (UNDER 650) ADDS A SURCHARGE; THE FAIR BAND (650-699) ADDS
036500*    A SMALLER SURCHARGE.  GOOD CREDIT (700-749) GETS NEITHER -
036600*    THAT BAND IS THE EVALUATE'S WHEN OTHER, WHICH DOES NOTHING.
036700 2100-ADJUST-RATE-FOR-CREDIT.
036800    EVALUATE TRUE
036900        WHEN CA-CREDIT-SCORE >= 750
037000*            TOP CREDIT TIER.
037100            SUBTRACT 0.50 FROM WS-ANNUAL-RATE
037200        WHEN CA-CREDIT-SCORE < 650
037300*            BELOW THE LOAN DESK'S COMFORT LEVEL.
037400            ADD 1.50 TO WS-ANNUAL-RATE
037500        WHEN CA-CREDIT-SCORE >= 650 AND <= 699
037600*            BORDERLINE - A SMALLER SURCHARGE THAN OUTRIGHT
037700*            POOR CREDIT.
037800            ADD 0.75 TO WS-ANNUAL-RATE
037900        WHEN OTHER
038000*            700-749 - NO ADJUSTMENT EITHER WAY.
038100            CONTINUE
038200    END-EVALUATE.
038300 2100-EXIT.
038400    EXIT.
038500*    ONE STEP OF THE SERIAL SEARCH THROUGH WS-LT-ENTRY - THE
038600*    PERFORM UNTIL IN 2000 STOPS AS SOON AS WS-LT-TYPE MATCHES
038700*    CA-LOAN-TYPE OR THE TABLE RUNS OUT.
038800 2200-FIND-LOAN-TYPE-ENTRY.
038900*    ADVANCE ONE TABLE ROW - LEFT IN THE ORIGINAL 1988 CASING,
039000*    SEE THE 121207 CHANGE-LOG ENTRY ABOVE.
039100    Set WS-LT-IDX Up By 1.
039200 2200-EXIT.
039300    EXIT.
039400*----------------------------------------------------------------
039500*    STANDARD MONTHLY-RATE CONVERSION (ANNUAL PERCENT / 100 /
039600*    12 MONTHS).  A ZERO ANNUAL RATE (SHOULD NOT HAPPEN GIVEN
039700*    THE 2.00% FLOOR ABOVE, BUT GUARDED ANYWAY) FALLS BACK TO A
039800*    STRAIGHT-LINE PAYMENT; OTHERWISE THE STANDARD AMORTIZING
039900*    PAYMENT FORMULA IS USED, WITH THE COMPOUND FACTOR
040000*    (1+R)**N BUILT UP IN 3100 SINCE COBOL HAS NO EXPONENT
040100*    INTRINSIC AVAILABLE ON THIS COMPILER.
040200*----------------------------------------------------------------
040300 3000-CALCULATE-MONTHLY-PAYMENT.
040400*    CONVERT THE ANNUAL PERCENT RATE TO A MONTHLY DECIMAL RATE.
040500    COMPUTE WS-MONTHLY-RATE ROUNDED =
040600            WS-ANNUAL-RATE / 100 / 12.
040700    IF WS-ANNUAL-RATE = ZERO
040800*        DEFENSIVE ONLY - THE 2.00% FLOOR IN 2000 MEANS THIS
040900*        BRANCH SHOULD NEVER ACTUALLY BE TAKEN.  IF IT EVER IS,
041000*        DIVIDE THE LOAN EVENLY ACROSS THE TERM RATHER THAN
041100*        DIVIDING BY A ZERO COMPOUND FACTOR.
041200        COMPUTE CA-NEW-MONTHLY-PAYMENT ROUNDED =
041300                CA-DESIRED-LOAN-AMOUNT /
041400                CA-DESIRED-TERM-MONTHS
041500    ELSE
041600*        BUILD (1+R)**N FIRST, THEN THE STANDARD AMORTIZING
041700*        PAYMENT FORMULA: P = L * R * (1+R)**N / ((1+R)**N - 1).
041800        PERFORM 3100-COMPUTE-COMPOUND-FACTOR THRU 3100-EXIT
041900        COMPUTE CA-NEW-MONTHLY-PAYMENT ROUNDED =
042000                CA-DESIRED-LOAN-AMOUNT *
042100                WS-MONTHLY-RATE * WS-COMPOUND-FACTOR /
042200                (WS-COMPOUND-FACTOR - 1)
042300    END-IF.
042400 3000-EXIT.
042500    EXIT.
042600*    BUILDS (1+R)**N BY REPEATED MULTIPLICATION SINCE THIS
042700*    SHOP'S COMPILER HAS NO ** OR INTRINSIC FUNCTION SUPPORT -
042800*    3110 IS PERFORMED ONCE PER TERM MONTH.
042900 3100-COMPUTE-COMPOUND-FACTOR.
043000*    ESTABLISH THE PER-MONTH MULTIPLIER ONCE, THEN LOOP.
043100    ADD 1 TO WS-MONTHLY-RATE GIVING WS-ONE-PLUS-RATE.
043200    MOVE 1 TO WS-COMPOUND-FACTOR.
043300    MOVE 1 TO WS-PAY-IDX.
043400    PERFORM 3110-MULTIPLY-ONE-FACTOR THRU 3110-EXIT
043500        UNTIL WS-PAY-IDX > CA-DESIRED-TERM-MONTHS.
043600 3100-EXIT.
043700    EXIT.
043800*    ONE MULTIPLICATION STEP OF THE COMPOUND-FACTOR LOOP.
043900 3110-MULTIPLY-ONE-FACTOR.
044000    COMPUTE WS-COMPOUND-FACTOR ROUNDED =
044100            WS-COMPOUND-FACTOR * WS-ONE-PLUS-RATE.
044200    ADD 1 TO WS-PAY-IDX.
044300 3110-EXIT.
044400    EXIT.
044500*----------------------------------------------------------------
044600*    TOTAL INTEREST = LIFETIME PAYMENTS LESS PRINCIPAL; TOTAL
044700*    AMOUNT = PRINCIPAL PLUS THAT INTEREST.  MONTHLY SAVINGS IS
044800*    THE DROP FROM THE CUSTOMER'S CURRENT PAYMENT TO THE NEW
044900*    ONE (CAN GO NEGATIVE IF THE NEW PAYMENT IS HIGHER); TOTAL
045000*    SAVINGS PROJECTS THAT OVER THE FULL NEW TERM.  PROCESSING
045100*    FEE IS A FLAT 1% OF THE DESIRED LOAN AMOUNT (REQ 01-144).
045200*----------------------------------------------------------------
045300 4000-CALCULATE-TOTALS-SAVINGS.
045400*    LIFETIME PAYMENTS LESS THE ORIGINAL PRINCIPAL IS THE
045500*    INTEREST THE CUSTOMER WILL PAY OVER THE FULL NEW TERM.
045600    COMPUTE CA-TOTAL-INTEREST =
045700            CA-NEW-MONTHLY-PAYMENT * CA-DESIRED-TERM-MONTHS
045800            - CA-DESIRED-LOAN-AMOUNT.
045900*    PRINCIPAL PLUS THAT INTEREST IS THE ALL-IN COST OF THE
046000*    NEW LOAN.
046100    COMPUTE CA-TOTAL-AMOUNT =
046200            CA-DESIRED-LOAN-AMOUNT + CA-TOTAL-INTEREST.
046300*    HOW MUCH LOWER (OR HIGHER) THE NEW PAYMENT IS EACH MONTH.
046400    COMPUTE CA-MONTHLY-SAVINGS =
046500            CA-CURRENT-MONTHLY-PMT - CA-NEW-MONTHLY-PAYMENT.
046600*    THAT MONTHLY DIFFERENCE PROJECTED ACROSS THE WHOLE NEW
046700*    TERM - PURELY ILLUSTRATIVE, DOES NOT ACCOUNT FOR THE
046800*    REMAINING TERM ON THE CURRENT LOAN.
046900    COMPUTE CA-TOTAL-SAVINGS =
047000            CA-MONTHLY-SAVINGS * CA-DESIRED-TERM-MONTHS.
047100*    FLAT 1% ORIGINATION/PROCESSING FEE, PER REQ 01-144.
047200    COMPUTE CA-PROCESSING-FEE ROUNDED =
047300            CA-DESIRED-LOAN-AMOUNT * 0.01.
047400 4000-EXIT.
047500    EXIT.
047600*----------------------------------------------------------------
047700*    STARTS EVERY REQUEST AT LOW RISK AND ESCALATES.  EACH SUB-
047800*    PARAGRAPH BELOW CAN ONLY MOVE THE RISK LEVEL UP, NEVER
047900*    BACK DOWN, AND EACH ADDS ITS OWN ENTRY TO CA-RISK-FACTOR
048000*    SO THE REPORT CAN SHOW WHY A REQUEST WAS FLAGGED.  DTI AND
048100*    CREDIT SCORE ARE ONLY CHECKED WHEN SUPPLIED (NON-ZERO) -
048200*    A BRANCH THAT DOES NOT SEND THEM DOES NOT GET PENALISED
048300*    FOR IT (REQ 89-233).
048400*----------------------------------------------------------------
048500 5000-ASSESS-RISK.
048600*    RESET THE WORKING RISK LEVEL AND FACTOR LIST FOR THIS
048700*    REQUEST - THESE FIELDS CARRY OVER FROM CUSTOMER TO
048800*    CUSTOMER SINCE THE PROGRAM STAYS RESIDENT FOR THE WHOLE
048900*    LGBRSM01 RUN.
049000    MOVE 'LOW' TO WS-RISK-LEVEL-WORK.
049100    MOVE ZERO TO WS-RISK-FACTOR-CTR.
049200    MOVE ZERO TO CA-DEBT-TO-INCOME-RATIO.
049300    IF CA-MONTHLY-INCOME > 0
049400*        ONLY CHECK DTI WHEN AN INCOME FIGURE WAS SUPPLIED.
049500        PERFORM 5100-CHECK-DEBT-TO-INCOME THRU 5100-EXIT
049600    END-IF.
049700    IF CA-CREDIT-SCORE > 0
049800*        ONLY CHECK CREDIT-SCORE RISK WHEN A SCORE WAS SUPPLIED.
049900        PERFORM 5200-CHECK-CREDIT-SCORE-RISK THRU 5200-EXIT
050000    END-IF.
050100    IF CA-DESIRED-LOAN-AMOUNT >
050200            CA-CURRENT-LOAN-AMOUNT * WS-HIGH-INCREASE-FACTOR
050300*        DESIRED AMOUNT IS AT LEAST 150% OF THE CURRENT LOAN -
050400*        A CASH-OUT REFINANCE LARGE ENOUGH TO FLAG ON ITS OWN.
050500        PERFORM 5300-CHECK-LOAN-INCREASE THRU 5300-EXIT
050600    END-IF.
050700*    PUBLISH THE FINAL WORKING RISK LEVEL AND SUPPORTING
050800*    FIGURES OUT TO THE LINKAGE AREA FOR THE REPORT AND FOR
050900*    6000'S APPROVAL-PROBABILITY CALCULATION.
051000    MOVE WS-RISK-LEVEL-WORK TO CA-RISK-LEVEL.
051100    MOVE WS-CREDIT-UTIL-CONST TO CA-CREDIT-UTILIZATION.
051200    MOVE WS-RISK-FACTOR-CTR TO CA-RISK-FACTOR-COUNT.
051300 5000-EXIT.
051400    EXIT.
051500*    DTI = NEW MONTHLY PAYMENT / MONTHLY INCOME.  OVER THE
051600*    43% CEILING IS HIGH RISK; OVER 36% BUT UNDER 43% IS
051700*    ELEVATED (MEDIUM) RISK; AT OR UNDER 36% ADDS NO FACTOR.
051800 5100-CHECK-DEBT-TO-INCOME.
051900    COMPUTE CA-DEBT-TO-INCOME-RATIO ROUNDED =
052000            CA-NEW-MONTHLY-PAYMENT / CA-MONTHLY-INCOME.
052100    IF CA-DEBT-TO-INCOME-RATIO > WS-DTI-HIGH-LIMIT
052200*        OVER THE LOAN COMMITTEE'S HARD CEILING.
052300        ADD 1 TO WS-RISK-FACTOR-CTR
052400        MOVE 'Debt-to-income ratio exceeds recommended maximum' TO
052500             CA-RISK-FACTOR (WS-RISK-FACTOR-CTR)
052600        MOVE 'HIGH' TO WS-RISK-LEVEL-WORK
052700    ELSE
052800        IF CA-DEBT-TO-INCOME-RATIO > WS-DTI-MEDIUM-LIMIT
052900*            BETWEEN THE TWO THRESHOLDS - WORTH A LOOK, NOT AN
053000*            AUTOMATIC DECLINE.
053100            ADD 1 TO WS-RISK-FACTOR-CTR
053200            MOVE 'Debt-to-income ratio is elevated' TO
053300                 CA-RISK-FACTOR (WS-RISK-FACTOR-CTR)
053400            MOVE 'MEDIUM' TO WS-RISK-LEVEL-WORK
053500        END-IF
053600    END-IF.
053700 5100-EXIT.
053800    EXIT.
053900*    UNDER 650 IS HIGH RISK OUTRIGHT.  650-699 IS MEDIUM RISK,
054000*    BUT ONLY IF NOTHING ELSE HAS ALREADY PUSHED THE LEVEL TO
054100*    HIGH - WE DO NOT WANT TO DOWNGRADE A HIGH-RISK REQUEST
054200*    BACK TO MEDIUM.
054300 5200-CHECK-CREDIT-SCORE-RISK.
054400    IF CA-CREDIT-SCORE < 650
054500*        BELOW THE LOAN DESK'S MINIMUM COMFORT SCORE.
054600        ADD 1 TO WS-RISK-FACTOR-CTR
054700        MOVE 'Credit score below recommended minimum' TO
054800             CA-RISK-FACTOR (WS-RISK-FACTOR-CTR)
054900        MOVE 'HIGH' TO WS-RISK-LEVEL-WORK
055000    ELSE
055100        IF CA-CREDIT-SCORE >= 650 AND <= 699
055200*            FAIR CREDIT BAND - ALWAYS ADD THE FACTOR, BUT ONLY
055300*            RAISE THE LEVEL TO MEDIUM IF IT IS NOT ALREADY
055400*            HIGH FROM AN EARLIER CHECK.
055500            ADD 1 TO WS-RISK-FACTOR-CTR
055600            MOVE 'Credit score requires improvement' TO
055700                 CA-RISK-FACTOR (WS-RISK-FACTOR-CTR)
055800            IF NOT WS-RISK-WORK-HIGH
055900                MOVE 'MEDIUM' TO WS-RISK-LEVEL-WORK
056000            END-IF
056100        END-IF
056200    END-IF.
056300 5200-EXIT.
056400    EXIT.
056500*    ONLY REACHED WHEN 5000 HAS ALREADY DETERMINED THE DESIRED
056600*    LOAN IS AT LEAST 150% OF THE CURRENT LOAN (SEE THE IF IN
056700*    5000) - ALWAYS ADDS A RISK FACTOR, BUT LIKE 5200 WILL NOT
056800*    DOWNGRADE AN ALREADY-HIGH RISK LEVEL.
056900 5300-CHECK-LOAN-INCREASE.
057000    ADD 1 TO WS-RISK-FACTOR-CTR.
057100    MOVE 'Significant increase in loan amount' TO
057200         CA-RISK-FACTOR (WS-RISK-FACTOR-CTR).
057300    IF NOT WS-RISK-WORK-HIGH
057400        MOVE 'MEDIUM' TO WS-RISK-LEVEL-WORK
057500    END-IF.
057600 5300-EXIT.
057700    EXIT.
057800*----------------------------------------------------------------
057900*    STARTS FROM AN 0.85 BASELINE, THEN APPLIES THE RISK-LEVEL
058000*    PENALTY (HIGH DROPS TO 0.45, MEDIUM TO 0.70), THEN LAYERS
058100*    A CREDIT-SCORE BONUS/PENALTY ON TOP (750+ ADDS 0.10, UNDER
058200*    600 SUBTRACTS 0.20).  CLAMPED TO THE 0.00-1.00 RANGE AT
058300*    THE END SO A STACK OF ADJUSTMENTS CANNOT PUSH IT OUT OF
058400*    BOUNDS.
058500*----------------------------------------------------------------
058600 6000-CALCULATE-APPROVAL-PROB.
058700*    BASELINE FOR A LOW-RISK REQUEST - MAY BE OVERWRITTEN BY
058800*    THE EVALUATE BELOW.
058900    MOVE .85 TO CA-APPROVAL-PROBABILITY.
059000    EVALUATE TRUE
059100        WHEN WS-RISK-WORK-HIGH
059200*            HIGH RISK CUTS THE STARTING PROBABILITY NEARLY IN
059300*            HALF.
059400            MOVE .45 TO CA-APPROVAL-PROBABILITY
059500        WHEN WS-RISK-WORK-MEDIUM
059600*            MEDIUM RISK IS A SMALLER HAIRCUT.
059700            MOVE .70 TO CA-APPROVAL-PROBABILITY
059800        WHEN OTHER
059900*            LOW RISK - KEEP THE .85 BASELINE ABOVE.
060000            CONTINUE
060100    END-EVALUATE.
060200    IF CA-CREDIT-SCORE > 0
060300*        CREDIT SCORE, WHEN SUPPLIED, CAN NUDGE THE PROBABILITY
060400*        FURTHER UP OR DOWN ON TOP OF THE RISK-LEVEL BASELINE.
060500        IF CA-CREDIT-SCORE >= 750
060600            ADD .10 TO CA-APPROVAL-PROBABILITY
060700        ELSE
060800            IF CA-CREDIT-SCORE < 600
060900                SUBTRACT .20 FROM CA-APPROVAL-PROBABILITY
061000            END-IF
061100        END-IF
061200    END-IF.
061300*    CLAMP TO A VALID PROBABILITY RANGE - A HIGH-RISK REQUEST
061400*    WITH AN EXCELLENT SCORE, OR A LOW-RISK REQUEST WITH A
061500*    POOR SCORE, COULD OTHERWISE DRIFT OUTSIDE 0.00-1.00.
061600    IF CA-APPROVAL-PROBABILITY > 1.00
061700        MOVE 1.00 TO CA-APPROVAL-PROBABILITY
061800    END-IF.
061900    IF CA-APPROVAL-PROBABILITY < ZERO
062000        MOVE ZERO TO CA-APPROVAL-PROBABILITY
062100    END-IF.
062200 6000-EXIT.
062300    EXIT.
062400*    80% OR BETTER APPROVAL PROBABILITY IS CALCULATED (READY TO
062500*    PROCEED), 50-79% IS PENDING (NEEDS REVIEW), UNDER 50% IS
062600*    REJECTED.  THESE ARE THE SAME THRESHOLDS 8500 USES TO PICK
062700*    THE NEXT-STEP TEXT BAND, SO KEEP THE TWO IN SYNC.
062800 7000-DETERMINE-STATUS.
062900    EVALUATE TRUE
063000        WHEN CA-APPROVAL-PROBABILITY >= .80
063100            MOVE 'CALCULATED' TO CA-SIM-STATUS
063200        WHEN CA-APPROVAL-PROBABILITY >= .50
063300            MOVE 'PENDING' TO CA-SIM-STATUS
063400        WHEN OTHER
063500            MOVE 'REJECTED' TO CA-SIM-STATUS
063600    END-EVALUATE.
063700 7000-EXIT.
063800    EXIT.
063900*----------------------------------------------------------------
064000*    FIRST THREE PAYMENTS OF THE NEW LOAN, STARTING FROM THE
064100*    FULL DESIRED LOAN AMOUNT AS THE OPENING BALANCE - SEE 7510
064200*    FOR THE PER-PAYMENT INTEREST/PRINCIPAL SPLIT.
064300*----------------------------------------------------------------
064400 7500-BUILD-PAYMENT-PREVIEW.
064500*    OPENING BALANCE IS THE FULL DESIRED LOAN AMOUNT - NO
064600*    PAYMENTS HAVE BEEN MADE YET.
064700    MOVE CA-DESIRED-LOAN-AMOUNT TO WS-BALANCE.
064800    MOVE 1 TO WS-PAY-IDX.
064900    PERFORM 7510-BUILD-ONE-PAYMENT THRU 7510-EXIT
065000        UNTIL WS-PAY-IDX > 3.
065100 7500-EXIT.
065200    EXIT.
065300*    STANDARD AMORTIZATION SPLIT FOR ONE PAYMENT - INTEREST IS
065400*    THE OUTSTANDING BALANCE TIMES THE MONTHLY RATE, PRINCIPAL
065500*    IS WHATEVER OF THE FIXED PAYMENT IS LEFT OVER, AND THE
065600*    BALANCE CARRIES FORWARD TO THE NEXT PAYMENT.
065700 7510-BUILD-ONE-PAYMENT.
065800    MOVE WS-PAY-IDX TO CA-PREV-PAYMENT-NUMBER (WS-PAY-IDX).
065900*    INTEREST PORTION - CHARGED ON THE BALANCE STILL OUTSTANDING
066000*    AT THE START OF THIS PAYMENT.
066100    COMPUTE CA-PREV-INTEREST-AMOUNT (WS-PAY-IDX) ROUNDED =
066200            WS-BALANCE * WS-MONTHLY-RATE.
066300*    PRINCIPAL PORTION - WHATEVER OF THE FIXED PAYMENT IS NOT
066400*    CONSUMED BY INTEREST.
066500    COMPUTE CA-PREV-PRINCIPAL-AMOUNT (WS-PAY-IDX) =
066600            CA-NEW-MONTHLY-PAYMENT -
066700            CA-PREV-INTEREST-AMOUNT (WS-PAY-IDX).
066800*    REDUCE THE OUTSTANDING BALANCE BY THAT PRINCIPAL FOR THE
066900*    NEXT PAYMENT IN THE LOOP.
067000    COMPUTE WS-BALANCE =
067100            WS-BALANCE - CA-PREV-PRINCIPAL-AMOUNT (WS-PAY-IDX).
067200    MOVE WS-BALANCE TO CA-PREV-REMAINING-BALANCE (WS-PAY-IDX).
067300    ADD 1 TO WS-PAY-IDX.
067400 7510-EXIT.
067500    EXIT.
067600*----------------------------------------------------------------
067700*    COMPARES THE NEW LOAN AGAINST THE CURRENT ONE, ASSUMING
067800*    THE CURRENT LOAN IS AT THE LOAN COMMITTEE'S STANDING
067900*    6.25% MARKET RATE (REQ 90-077) SINCE THE ACTUAL CURRENT
068000*    RATE IS NOT PART OF THE INBOUND REQUEST.  BREAK-EVEN
068100*    MONTHS IS HELD AT A FLAT 8 MONTHS PENDING A FUTURE
068200*    ENHANCEMENT TO CALCULATE IT FROM THE PROCESSING FEE.
068300*----------------------------------------------------------------
068400 8000-BUILD-COMPARISON-METRICS.
068500*    HOW MUCH LOWER (OR HIGHER) THE NEW RATE IS THAN THE
068600*    ASSUMED CURRENT MARKET RATE.
068700    COMPUTE CA-CMP-RATE-DIFFERENCE =
068800            CA-NEW-INTEREST-RATE - WS-ASSUMED-CURRENT-RATE.
068900*    HOW MUCH LOWER (OR HIGHER) THE NEW MONTHLY PAYMENT IS.
069000    COMPUTE CA-CMP-PAYMENT-DIFFERENCE =
069100            CA-NEW-MONTHLY-PAYMENT - CA-CURRENT-MONTHLY-PMT.
069200*    NEGATIVE OF THE PROJECTED TOTAL SAVINGS - A POSITIVE
069300*    NUMBER HERE MEANS THE NEW LOAN COSTS MORE OVER ITS LIFE.
069400    COMPUTE CA-CMP-TOTAL-COST-DIFFERENCE =
069500            0 - CA-TOTAL-SAVINGS.
069600*    FLAT ESTIMATE PENDING A REAL BREAK-EVEN CALCULATION FROM
069700*    THE PROCESSING FEE - SEE THE PARAGRAPH BANNER ABOVE.
069800    MOVE 8 TO CA-CMP-BREAK-EVEN-MONTHS.
069900    MOVE CA-CURRENT-LOAN-AMOUNT TO CA-CURR-REMAINING-BALANCE.
070000    MOVE WS-ASSUMED-CURRENT-RATE TO CA-CURR-RATE.
070100    PERFORM 8100-BUILD-CURRENT-TERM THRU 8100-EXIT.
070200 8000-EXIT.
070300    EXIT.
070400*    ROUGH REMAINING TERM ON THE CURRENT LOAN, ESTIMATED AS
070500*    75% OF A STRAIGHT-LINE PRINCIPAL/PAYMENT TERM - THE
070600*    CURRENT LOAN'S ORIGINAL TERM IS NOT ON THE REQUEST RECORD
070700*    SO THIS IS AN APPROXIMATION FOR DISPLAY PURPOSES ONLY.
070800 8100-BUILD-CURRENT-TERM.
070900*    STRAIGHT-LINE TERM IF THE CURRENT PAYMENT WERE ALL
071000*    PRINCIPAL (IT IS NOT, WHICH IS WHY IT IS SCALED BELOW).
071100    COMPUTE WS-TERM-CALC ROUNDED =
071200            CA-CURRENT-LOAN-AMOUNT / CA-CURRENT-MONTHLY-PMT.
071300*    SCALED DOWN TO A ROUGH ESTIMATE OF THE ACTUAL REMAINING
071400*    TERM, SINCE PART OF EACH CURRENT PAYMENT IS INTEREST.
071500    COMPUTE CA-CURR-REMAINING-TERM =
071600            WS-TERM-CALC * .75.
071700 8100-EXIT.
071800    EXIT.
071900*----------------------------------------------------------------
072000*    PICKS ONE OF THREE NEXT-STEP TEXT BANDS BY APPROVAL
072100*    PROBABILITY (75%+, 50-74%, UNDER 50% - SAME BREAKPOINTS AS
072200*    7000) AND MOVES THAT BAND'S LINES OUT OF THE TABLE (8510).
072300*    CONDITIONS ARE BUILT SEPARATELY - A HIGH-RISK REQUEST GETS
072400*    THE TWO CONDITIONS FROM 8520 ON TOP OF THE TWO STANDARD
072500*    ONES (APPRAISAL, EMPLOYMENT VERIFICATION) THAT EVERY
072600*    REQUEST GETS, PLUS A CREDIT-SCORE CONDITION WHEN THE
072700*    SCORE WAS SUPPLIED AND IS UNDER 700.
072800*----------------------------------------------------------------
072900 8500-BUILD-NEXT-STEPS.
073000*    SELECT WHICH OF THE THREE NEXT-STEP TEXT BANDS APPLIES,
073100*    AND HOW MANY LINES THAT BAND HAS (THE HIGH-PROBABILITY
073200*    BAND ONLY HAS TWO LINES OF TEXT).
073300    EVALUATE TRUE
073400        WHEN CA-APPROVAL-PROBABILITY >= .75
073500            SET WS-NS-BAND-IDX TO 1
073600            MOVE 2 TO WS-NS-COUNT-FOR-BAND
073700        WHEN CA-APPROVAL-PROBABILITY >= .50
073800            SET WS-NS-BAND-IDX TO 2
073900            MOVE 3 TO WS-NS-COUNT-FOR-BAND
074000        WHEN OTHER
074100            SET WS-NS-BAND-IDX TO 3
074200            MOVE 3 TO WS-NS-COUNT-FOR-BAND
074300    END-EVALUATE.
074400    MOVE WS-NS-COUNT-FOR-BAND TO CA-NEXT-STEP-COUNT.
074500    MOVE 1 TO WS-PAY-IDX.
074600    PERFORM 8510-MOVE-ONE-NEXT-STEP THRU 8510-EXIT
074700        UNTIL WS-PAY-IDX > CA-NEXT-STEP-COUNT.
074800*    CONDITIONS ARE BUILT NEXT, INDEPENDENTLY OF WHICH TEXT
074900*    BAND WAS SELECTED ABOVE.
075000    MOVE ZERO TO CA-CONDITION-COUNT.
075100    IF WS-RISK-WORK-HIGH
075200*        HIGH-RISK REQUESTS PICK UP TWO EXTRA CONDITIONS.
075300        PERFORM 8520-ADD-HIGH-RISK-CONDITIONS THRU 8520-EXIT
075400    END-IF.
075500    IF CA-CREDIT-SCORE > 0 AND CA-CREDIT-SCORE < 700
075600*        A SUPPLIED SCORE UNDER 700 ALWAYS GETS THE
075700*        IMPROVEMENT CONDITION, REGARDLESS OF RISK LEVEL.
075800        ADD 1 TO CA-CONDITION-COUNT
075900        MOVE 'Credit score improvement recommended' TO
076000             CA-CONDITION (CA-CONDITION-COUNT)
076100    END-IF.
076200*    THESE TWO CONDITIONS APPLY TO EVERY REQUEST, REGARDLESS
076300*    OF RISK OR CREDIT SCORE.
076400    ADD 1 TO CA-CONDITION-COUNT.
076500    MOVE 'Property appraisal required' TO
076600         CA-CONDITION (CA-CONDITION-COUNT).
076700    ADD 1 TO CA-CONDITION-COUNT.
076800    MOVE 'Employment verification needed' TO
076900         CA-CONDITION (CA-CONDITION-COUNT).
077000 8500-EXIT.
077100    EXIT.
077200*    ONE LINE OF NEXT-STEP TEXT OUT OF THE SELECTED BAND.
077300 8510-MOVE-ONE-NEXT-STEP.
077400    MOVE WS-NS-LINE (WS-NS-BAND-IDX WS-PAY-IDX) TO
077500         CA-NEXT-STEP (WS-PAY-IDX).
077600    ADD 1 TO WS-PAY-IDX.
077700 8510-EXIT.
077800    EXIT.
077900*    THE TWO EXTRA CONDITIONS ATTACHED TO A HIGH-RISK REQUEST
078000*    ON TOP OF THE STANDARD CONDITION LIST.
078100 8520-ADD-HIGH-RISK-CONDITIONS.
078200    ADD 1 TO CA-CONDITION-COUNT.
078300    MOVE 'Higher down payment may be required' TO
078400         CA-CONDITION (CA-CONDITION-COUNT).
078500    ADD 1 TO CA-CONDITION-COUNT.
078600    MOVE 'Additional income verification needed' TO
078700         CA-CONDITION (CA-CONDITION-COUNT).
078800 8520-EXIT.
078900    EXIT.
