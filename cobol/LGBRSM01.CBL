000100*****************************************************************
000200*                                                               *
000300*    PROGRAM      LGBRSM01                                     *
000400*    SYSTEM       LG CREDIT REFINANCE SIMULATION BATCH         *
000500*                                                               *
000600*    THIS IS THE BATCH CONTROL PROGRAM FOR THE OVERNIGHT        *
000700*    REFINANCE SIMULATION RUN.  IT READS ONE SIMULATION         *
000800*    REQUEST PER CUSTOMER FROM SIMREQ, VALIDATES IT, LINKS      *
000900*    TO LGBCSM01 TO PERFORM THE ACTUAL CALCULATION, WRITES      *
001000*    THE RESULT TO SIMOUT AND A DETAIL LINE TO SIMRPT, AND      *
001100*    PRINTS CONTROL TOTALS AT END OF RUN.                       *
001200*                                                               *
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    LGBRSM01.
001600 AUTHOR.        R OKONKWO.
001700 INSTALLATION.  LG FINANCIAL SYSTEMS - LOAN SERVICING DIVISION.
001800 DATE-WRITTEN.  06/12/1988.
001900 DATE-COMPILED.
002000 SECURITY.      UNCLASSIFIED - INTERNAL BATCH SCHEDULE LGB100.
002100*****************************************************************
002200*  CHANGE LOG                                                  *
002300*----------------------------------------------------------------
002400* 061288 ROK  REQ 88-105  ORIGINAL PROGRAM.  REPLACES THE       *
002500*             MANUAL REFINANCE WORKSHEET PREVIOUSLY MAILED TO   *
002600*             THE LOAN DESK EACH MORNING.                       *
002700* 091489 ROK  REQ 89-233  ADDED CREDIT-SCORE-SUPPLIED SWITCH -  *
002800*             SOME BRANCHES STILL SEND CREDIT SCORE AS ZERO.    *
002900* 032291 DPZ  REQ 91-061  CORRECTED TRUNCATION ON THE RUNNING   *
003000*             SIM-ID SEQUENCE AFTER 9999 RECORDS IN ONE RUN.    *
003100* 070793 DPZ  REQ 93-188  RISK LEVEL COUNTS ADDED TO CONTROL    *
003200*             TOTALS PER LOAN COMMITTEE REQUEST.                *
003300* 111594 TLV  REQ 94-402  MOVED VALIDATION AHEAD OF THE LINK TO *
003400*             LGBCSM01 SO INVALID RECORDS NO LONGER CONSUME AN  *
003500*             ENGINE CALL.                                      *
003600* 021897 TLV  REQ 97-019  ADDED NEXT-STEP AND CONDITION LINES   *
003700*             TO THE DETAIL SECTION OF SIMRPT.                  *
003800* 081298 KMH  REQ 98-311  Y2K REVIEW - CONFIRMED WS-SIM-SEQ-NUM  *
003900*             AND THE SIM-ID SEQUENCE ARE NOT DATE BASED AND    *
004000*             NOT AT RISK.  WS-RUN-DATE AND RL-HDR-YY WERE NOT  *
004100*             FLAGGED AS EXPOSURES IN THIS REVIEW PASS.         *
004200* 041599 KMH  REQ 99-077  Y2K FOLLOW-UP - RECHECKED THE SIM-ID   *
004300*             SEQUENCE LOGIC ONLY.  NO OTHER FIELDS REVIEWED.   *
004400* 100301 BSF  REQ 01-144  ADDED TOTAL SAVINGS AND TOTAL         *
004500*             INTEREST ACCUMULATORS TO THE SUMMARY REPORT.      *
004600* 052605 BSF  REQ 05-098  CLEANUP - STANDARDISED SPACING ON     *
004700*             THE VALIDATION PARAGRAPHS.  NO LOGIC CHANGE.      *
004800* 091807 MCQ  REQ 07-166  CALL TO THE CALCULATION ENGINE NOW    *
004900*             GOES THROUGH WS-CALC-ENGINE-PGM SO THE PROGRAM    *
005000*             NAME IS NOT WIRED IN AS A LITERAL ON THE CALL     *
005100*             STATEMENT.  ADDED WS-CALL-COUNT TO TRACK HOW MANY *
005200*             REQUESTS WERE SENT TO THE ENGINE THIS RUN.        *
005300* 121207 MCQ  REQ 07-201  2112-CHECK-ONE-CHARACTER WAS PASSING  *
005400*             AN EMBEDDED BLANK IN THE MIDDLE OF A CUSTOMER ID  *
005500*             BECAUSE ALPHABETIC IS TRUE FOR SPACE.  ADDED AN   *
005600*             EXPLICIT REJECT ON SPACE AHEAD OF THE CLASS TEST. *
005700* 121407 MCQ  REQ 07-202  INTERNAL AUDIT CAUGHT THAT WS-RUN-DATE *
005800*             AND RL-HDR-YY WERE STILL 2-DIGIT YEAR FIELDS LEFT *
005900*             OVER FROM BEFORE THE 1998 Y2K PROJECT - THE 98-311 *
006000*             REVIEW LOOKED ONLY AT THE SIM-ID SEQUENCE AND     *
006100*             MISSED THE REPORT HEADING.  WS-RUN-DATE IS NOW    *
006200*             ACCEPTED AS A FULL 8-DIGIT DATE AND RL-HDR-YY IS  *
006300*             WIDENED TO 4 DIGITS ON THE HEADING LINE.          *
006400* 040508 MCQ  REQ 07-233  ADDED PARAGRAPH-LEVEL NARRATIVE       *
006500*             COMMENTS THROUGH THE VALIDATION AND REPORT LOGIC  *
006600*             AT THE AUDITOR'S REQUEST - NOTHING BELOW CHANGES  *
006700*             ANY EDIT RULE OR STORED RESULT.                   *
006800* 062308 MCQ  REQ 08-047  EXPANDED THE FIELD-LEVEL COMMENTS ON  *
006900*             THE CONTROL TOTALS AND PRINT LINE LAYOUTS AT THE  *
007000*             SAME AUDITOR'S FOLLOW-UP REQUEST.  AGAIN, NO      *
007100*             CHANGE TO ANY EDIT RULE, RATE OR STORED RESULT.   *
007200* 091108 MCQ  REQ 08-063  ADDED A ONE-TIME PROGRAM NARRATIVE    *
007300*             BLOCK AHEAD OF THE ENVIRONMENT DIVISION SUMMING   *
007400*             UP WHAT THIS PROGRAM DOES AND WHY THE MATH LIVES  *
007500*             IN LGBCSM01 RATHER THAN HERE - REQUESTED BY A NEW *
007600*             HIRE ON THE LOAN SERVICING TEAM WHO HAD TROUBLE   *
007700*             FOLLOWING THE PROGRAM WITHOUT ONE.                *
007800*****************************************************************
007900*****************************************************************
008000*  PROGRAM NARRATIVE                                            *
008100*----------------------------------------------------------------
008200*  ONE SIMULATION REQUEST IS ACCEPTED PER CUSTOMER.  A REQUEST *
008300*  GIVES US THE CUSTOMER'S CURRENT LOAN BALANCE AND PAYMENT,   *
008400*  THE DESIRED NEW LOAN AMOUNT AND TERM, THE LOAN TYPE, AND    *
008500*  OPTIONALLY MONTHLY INCOME AND CREDIT SCORE.                 *
008600*  THIS PROGRAM DOES ONLY THE FIELD-LEVEL EDITS AND THE FILE   *
008700*  I/O - THE ACTUAL RATE LOOKUP, AMORTIZATION, RISK SCORING    *
008800*  AND APPROVAL PROBABILITY ARE ALL DONE BY THE CALCULATION    *
008900*  ENGINE, LGBCSM01, WHICH THIS PROGRAM LINKS TO ONCE PER      *
009000*  VALID REQUEST.  KEEPING THE MATH IN ONE SUBPROGRAM MEANS    *
009100*  ANY OTHER JOB THAT NEEDS THE SAME CALCULATION (FOR EXAMPLE  *
009200*  AN ONLINE INQUIRY) CAN LINK TO THE SAME ENGINE WITHOUT      *
009300*  DUPLICATING THE FORMULAS HERE.                              *
009400*****************************************************************
009500 ENVIRONMENT DIVISION.
009600 CONFIGURATION SECTION.
009700 SOURCE-COMPUTER.   IBM-370.
009800 OBJECT-COMPUTER.   IBM-370.
009900 SPECIAL-NAMES.
010000    C01 IS TOP-OF-FORM
010100    UPSI-0 IS LGB-TEST-RUN-SWITCH.
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400*    INBOUND SIMULATION REQUESTS - ONE LINE PER CUSTOMER,
010500*    BUILT OVERNIGHT BY THE UPSTREAM EXTRACT JOB.
010600    SELECT SIMREQ ASSIGN TO SIMREQ
010700        ORGANIZATION IS LINE SEQUENTIAL
010800        FILE STATUS IS WS-SIMREQ-STATUS.
010900*    OUTBOUND SIMULATION RESULTS - ONE RECORD PER CUSTOMER,
011000*    PICKED UP DOWNSTREAM BY THE LOAN DESK'S OWN REPORTING.
011100    SELECT SIMOUT ASSIGN TO SIMOUT
011200        ORGANIZATION IS LINE SEQUENTIAL
011300        FILE STATUS IS WS-SIMOUT-STATUS.
011400*    PRINTED DETAIL/SUMMARY REPORT FOR THE OVERNIGHT RUN.
011500    SELECT SIMRPT ASSIGN TO SIMRPT
011600        ORGANIZATION IS LINE SEQUENTIAL
011700        FILE STATUS IS WS-SIMRPT-STATUS.
011800 DATA DIVISION.
011900 FILE SECTION.
012000*    REQUEST RECORD LAYOUT LIVES IN THE COPYBOOK - SHARED WITH
012100*    ANY OTHER PROGRAM THAT MAY NEED TO READ SIMREQ.
012200 FD  SIMREQ
012300    LABEL RECORDS ARE OMITTED.
012400    COPY LGSIMREQ.
012500*    RESULT RECORD LAYOUT ALSO LIVES IN ITS OWN COPYBOOK.
012600 FD  SIMOUT
012700    LABEL RECORDS ARE OMITTED.
012800    COPY LGSIMOUT.
012900*    SIMRPT HAS NO COPYBOOK - IT IS A PLAIN 132-BYTE PRINT
013000*    FILE, WITH EACH REPORT LINE FORMATTED IN WORKING-STORAGE
013100*    AND MOVED IN HERE JUST BEFORE THE WRITE.
013200 FD  SIMRPT
013300    LABEL RECORDS ARE OMITTED
013400    RECORD CONTAINS 132 CHARACTERS.
013500 01  RL-PRINT-RECORD             PIC X(132).
013600 WORKING-STORAGE SECTION.
013700*    THE CALCULATION ENGINE'S PROGRAM NAME, HELD AS A DATA ITEM
013800*    RATHER THAN A LITERAL ON THE CALL STATEMENT (REQ 07-166).
013900 77  WS-CALC-ENGINE-PGM           PIC X(08) VALUE 'LGBCSM01'.
014000*    COUNTS HOW MANY REQUESTS WERE ACTUALLY LINKED TO THE
014100*    ENGINE THIS RUN - AN INVALID REQUEST NEVER REACHES THE
014200*    CALL, SO THIS CAN RUN LOWER THAN WS-RECORDS-READ.
014300 77  WS-CALL-COUNT                PIC 9(07) COMP VALUE ZERO.
014400*----------------------------------------------------------------
014500*    RUN DATE/TIME CAPTURED ONCE AT OPEN TIME.  THE REDEFINES
014600*    GIVE US THE CCYY/MM/DD AND HH/MM/SS PIECES WE NEED FOR THE
014700*    REPORT HEADING WITHOUT ANY INTRINSIC FUNCTIONS.
014800*----------------------------------------------------------------
014900 01  WS-HEADER.
015000    03 WS-EYECATCHER            PIC X(16)
015100                                 VALUE 'LGBRSM01------WS'.
015200*    FULL 8-DIGIT CCYYMMDD RUN DATE - WIDENED FROM A 6-DIGIT
015300*    YYMMDD FIELD UNDER REQ 07-202 (SEE THE CHANGE LOG ABOVE).
015400    03 WS-RUN-DATE               PIC 9(08).
015500    03 WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
015600       05 WS-RUN-CCYY            PIC 9(04).
015700       05 WS-RUN-MM              PIC 99.
015800       05 WS-RUN-DD              PIC 99.
015900    03 WS-RUN-TIME               PIC 9(06).
016000    03 WS-RUN-TIME-X REDEFINES WS-RUN-TIME.
016100       05 WS-RUN-HH              PIC 99.
016200       05 WS-RUN-MN              PIC 99.
016300       05 WS-RUN-SS              PIC 99.
016400    03 FILLER                    PIC X(05).
016500*    EOF SWITCH FOR THE MAIN READ LOOP AND THE VALID/INVALID
016600*    SWITCH SET BY 2100-VALIDATE-REQUEST AND ITS SUB-PARAGRAPHS.
016700 01  WS-SWITCHES.
016800*    SET TO 'Y' BY 2900-READ-NEXT-REQUEST ONCE SIMREQ HAS NO
016900*    MORE RECORDS - TESTED BY THE MAIN LOOP IN 0000-MAIN-CONTROL.
017000    03 WS-EOF-SW                PIC X     VALUE 'N'.
017100       88 WS-EOF                          VALUE 'Y'.
017200*    RESET TO 'Y' AT THE TOP OF EVERY 2100-VALIDATE-REQUEST
017300*    PASS, THEN FLIPPED TO 'N' BY THE FIRST FAILING CHECK.
017400    03 WS-VALID-SW              PIC X     VALUE 'Y'.
017500       88 WS-REQUEST-VALID                VALUE 'Y'.
017600       88 WS-REQUEST-INVALID              VALUE 'N'.
017700    03 FILLER                    PIC X(05).
017800*    FILE STATUS CODES FOR ALL THREE FILES - CHECKED AFTER
017900*    EVERY OPEN/READ/WRITE SO A BAD STATUS IS TRAPPED AND
018000*    DISPLAYED RATHER THAN LEFT TO BLOW UP THE RUN LATER.
018100 01  WS-FILE-STATUS.
018200*    POSTED BY EVERY OPEN/READ AGAINST SIMREQ - '10' IS THE
018300*    STANDARD AT-END STATUS, CHECKED IN 1000-OPEN-FILES.
018400    03 WS-SIMREQ-STATUS         PIC X(02).
018500       88 WS-SIMREQ-OK                    VALUE '00'.
018600       88 WS-SIMREQ-EOF                   VALUE '10'.
018700*    POSTED BY THE OPEN AND EVERY WRITE AGAINST SIMOUT.
018800    03 WS-SIMOUT-STATUS         PIC X(02).
018900       88 WS-SIMOUT-OK                    VALUE '00'.
019000*    POSTED BY THE OPEN AND EVERY WRITE AGAINST SIMRPT.
019100    03 WS-SIMRPT-STATUS         PIC X(02).
019200       88 WS-SIMRPT-OK                    VALUE '00'.
019300    03 FILLER                    PIC X(05).
019400*    HOLDS THE TEXT OF THE FIRST VALIDATION FAILURE FOR THE
019500*    CURRENT REQUEST - MOVED TO SO-ERROR-REASON ON AN INVALID
019600*    RESULT RECORD.
019700 01  WS-ERROR-REASON-AREA.
019800*    WS-ERROR-REASON HOLDS THE ONE-LINE TEXT MOVED TO
019900*    RD-CONDITION-CODE BY WHICHEVER 21XX-CHECK PARAGRAPH FIRST
020000*    FAILS.  ONLY THE FIRST FAILURE IS KEPT - WE DO NOT LIST
020100*    EVERY RULE THE REQUEST BROKE.
020200    03 WS-ERROR-REASON          PIC X(40) VALUE SPACES.
020300    03 FILLER                    PIC X(05).
020400*----------------------------------------------------------------
020500*    RUN COUNTERS AND DOLLAR ACCUMULATORS FOR THE END-OF-RUN
020600*    SUMMARY (REQ 93-188 RISK COUNTS, REQ 01-144 DOLLAR TOTALS).
020700*    WS-SIM-SEQ-NUM IS THE RUNNING SIMULATION-ID SEQUENCE -
020800*    WIDENED TO 9(08) BACK IN REQ 91-061 AFTER IT WRAPPED AT
020900*    9999 RECORDS IN A SINGLE RUN.  WS-IDX/WS-CUST-ID-LEN ARE
021000*    THE WORK SUBSCRIPTS USED BY THE CUSTOMER-ID SCAN.
021100*----------------------------------------------------------------
021200 01  WS-CONTROL-TOTALS.
021300*    RUNNING SIMULATION-ID SEQUENCE - WIDENED TO 9(08) UNDER
021400*    REQ 91-061 AFTER IT WRAPPED AT 9999 IN A SINGLE RUN.
021500    03 WS-SIM-SEQ-NUM           PIC 9(08) COMP.
021600*    TOTAL REQUEST RECORDS READ FROM SIMREQ THIS RUN.
021700    03 WS-RECORDS-READ          PIC 9(07) COMP.
021800*    COUNT THAT FAILED FIELD-LEVEL VALIDATION IN 2100.
021900    03 WS-RECORDS-INVALID       PIC 9(07) COMP.
022000*    COUNT RETURNED FROM THE ENGINE AS CALCULATED (APPROVAL
022100*    PROBABILITY 80% OR HIGHER).
022200    03 WS-RECORDS-CALCULATED    PIC 9(07) COMP.
022300*    COUNT RETURNED AS PENDING (APPROVAL PROBABILITY 50-79%).
022400    03 WS-RECORDS-PENDING       PIC 9(07) COMP.
022500*    COUNT RETURNED AS REJECTED (APPROVAL PROBABILITY UNDER
022600*    50%).
022700    03 WS-RECORDS-REJECTED      PIC 9(07) COMP.
022800*    RISK-LEVEL BREAKDOWN ACROSS ALL CALCULATED REQUESTS -
022900*    ADDED FOR THE LOAN COMMITTEE UNDER REQ 93-188.
023000    03 WS-RISK-LOW-COUNT        PIC 9(07) COMP.
023100    03 WS-RISK-MEDIUM-COUNT     PIC 9(07) COMP.
023200    03 WS-RISK-HIGH-COUNT       PIC 9(07) COMP.
023300*    DOLLAR ACCUMULATORS ADDED UNDER REQ 01-144 FOR THE
023400*    SUMMARY REPORT'S TOTALS BLOCK.
023500    03 WS-TOTAL-NEW-LOAN-AMT    PIC S9(13)V99 COMP.
023600    03 WS-TOTAL-INTEREST-SUM    PIC S9(13)V99 COMP.
023700    03 WS-TOTAL-SAVINGS-SUM     PIC S9(13)V99 COMP.
023800*    WORK SUBSCRIPT SHARED BY THE CUSTOMER-ID SCAN (2110-2112)
023900*    AND THE NEXT-STEP/CONDITION TABLE WRITE LOOPS (2711/2721).
024000    03 WS-IDX                   PIC 9(04) COMP.
024100*    TRUE LENGTH OF THE CUSTOMER ID AFTER TRAILING SPACES ARE
024200*    BACKED OVER IN 2110-CHECK-CUSTOMER-ID.
024300    03 WS-CUST-ID-LEN           PIC 9(04) COMP.
024400    03 FILLER                    PIC X(05).
024500*    BUILDS THE 12-BYTE SIMULATION-ID AS 'SIM-' FOLLOWED BY AN
024600*    8-DIGIT ZERO-FILLED SEQUENCE NUMBER - SEE
024700*    2400-BUILD-SIMULATION-ID.
024800 01  WS-SIMULATION-ID-WORK.
024900    03 WS-SIMULATION-ID         PIC X(12).
025000    03 FILLER                    PIC X(03).
025100*    REDEFINITION USED ONLY TO MOVE THE 'SIM-' LITERAL AND THE
025200*    NUMERIC SEQUENCE INTO THEIR OWN HALVES OF THE 12-BYTE ID.
025300 01  WS-SIMULATION-ID-PARTS REDEFINES WS-SIMULATION-ID-WORK.
025400    03 WS-SIMID-PREFIX          PIC X(04).
025500    03 WS-SIMID-SEQ              PIC 9(08).
025600    03 FILLER                    PIC X(03).
025700*    SHARED LINKAGE AREA COPYBOOK - CA-SIMULATION-AREA IS THE
025800*    SINGLE PARAMETER PASSED ON THE CALL TO LGBCSM01.
025900    COPY LGSIMCA.
026000*----------------------------------------------------------------
026100*    PRINT LINE LAYOUTS FOR SIMRPT.  ALL ARE 132-BYTE 01-LEVEL
026200*    WORKING-STORAGE RECORDS MOVED TO RL-PRINT-RECORD ON WRITE -
026300*    NO EXTERNAL REPORT WRITER IS USED, PER SHOP CONVENTION.
026400*----------------------------------------------------------------
026500*    TITLE LINE, CENTRED IN THE MIDDLE OF THE 132-BYTE LINE
026600*    WITH SPACES PADDING EITHER SIDE.
026700 01  RL-HEADING-LINE-1.
026800    03 FILLER                   PIC X(30) VALUE SPACES.
026900    03 FILLER                   PIC X(52) VALUE
027000       'LG FINANCIAL SYSTEMS - CREDIT REFINANCE SIMULATION'.
027100    03 FILLER                   PIC X(50) VALUE SPACES.
027200*    RUN-DATE LINE - MM/DD/CCYY, WITH RL-HDR-YY NOW A FULL
027300*    4-DIGIT YEAR (REQ 07-202) AND FILLER SHORTENED TO MATCH SO
027400*    THE LINE STAYS AT ITS 132-BYTE TOTAL.
027500 01  RL-HEADING-LINE-2.
027600    03 FILLER                   PIC X(30) VALUE SPACES.
027700    03 FILLER                   PIC X(10) VALUE 'RUN DATE: '.
027800    03 RL-HDR-MM                PIC 99.
027900    03 FILLER                   PIC X(01) VALUE '/'.
028000    03 RL-HDR-DD                PIC 99.
028100    03 FILLER                   PIC X(01) VALUE '/'.
028200    03 RL-HDR-YY                PIC 9(04).
028300    03 FILLER                   PIC X(82) VALUE SPACES.
028400*    COLUMN-HEADING LINE FOR THE DETAIL SECTION BELOW.
028500*    COLUMN HEADINGS - THE SPACING OF EACH FILLER MATCHES THE
028600*    FIELD WIDTHS ON RL-DETAIL-LINE BELOW SO THE COLUMNS LINE
028700*    UP UNDER THE PRINTED HEADINGS.
028800 01  RL-HEADING-LINE-3.
028900    03 FILLER                   PIC X(01) VALUE SPACES.
029000    03 FILLER                   PIC X(12) VALUE 'SIM ID'.
029100    03 FILLER                   PIC X(22) VALUE 'CUSTOMER ID'.
029200    03 FILLER                   PIC X(12) VALUE 'STATUS'.
029300    03 FILLER                   PIC X(09) VALUE 'RATE'.
029400    03 FILLER                   PIC X(15) VALUE 'PAYMENT'.
029500    03 FILLER                   PIC X(15) VALUE 'SAVINGS'.
029600    03 FILLER                   PIC X(09) VALUE 'RISK'.
029700    03 FILLER                   PIC X(37) VALUE 'PROB'.
029800*    ONE LINE PER SIMULATION RESULT - SIM ID, CUSTOMER, STATUS,
029900*    NEW RATE/PAYMENT/SAVINGS, RISK LEVEL AND APPROVAL
030000*    PROBABILITY.
030100 01  RL-DETAIL-LINE.
030200*    SIMULATION ID - 'SIM-' PLUS THE 8-DIGIT SEQUENCE NUMBER.
030300    03 RL-DET-SIM-ID             PIC X(12).
030400    03 FILLER                    PIC X(02) VALUE SPACES.
030500*    CUSTOMER ID AS SUPPLIED ON THE INBOUND REQUEST.
030600    03 RL-DET-CUST-ID            PIC X(20).
030700    03 FILLER                    PIC X(02) VALUE SPACES.
030800*    CALCULATED/PENDING/REJECTED/INVALID.
030900    03 RL-DET-STATUS             PIC X(10).
031000    03 FILLER                    PIC X(02) VALUE SPACES.
031100*    NEW INTEREST RATE, ZERO-SUPPRESSED WITH TWO DECIMALS.
031200    03 RL-DET-RATE                PIC ZZ9.99.
031300    03 FILLER                    PIC X(02) VALUE SPACES.
031400*    NEW MONTHLY PAYMENT, COMMA-EDITED WITH A FLOATING SIGN.
031500    03 RL-DET-PAYMENT           PIC Z,ZZZ,ZZ9.99-.
031600    03 FILLER                    PIC X(02) VALUE SPACES.
031700*    MONTHLY SAVINGS VERSUS THE CUSTOMER'S CURRENT PAYMENT.
031800    03 RL-DET-SAVINGS           PIC Z,ZZZ,ZZ9.99-.
031900    03 FILLER                    PIC X(02) VALUE SPACES.
032000*    LOW/MEDIUM/HIGH RISK LEVEL FROM THE CALCULATION ENGINE.
032100    03 RL-DET-RISK               PIC X(06).
032200    03 FILLER                    PIC X(02) VALUE SPACES.
032300*    APPROVAL PROBABILITY AS A DECIMAL FRACTION (0.00-1.00).
032400    03 RL-DET-PROB               PIC 9.99.
032500    03 FILLER                    PIC X(21) VALUE SPACES.
032600*    ONE INDENTED LINE OF NEXT-STEP OR CONDITION TEXT - SHARED
032700*    LAYOUT SINCE BOTH ARE JUST A SINGLE 50-BYTE TEXT FIELD.
032800 01  RL-NEXTSTEP-LINE.
032900    03 FILLER                    PIC X(14) VALUE SPACES.
033000    03 RL-NS-TEXT                PIC X(50).
033100    03 FILLER                    PIC X(68) VALUE SPACES.
033200*    SECTION-TITLE LINE, USED ONCE BEFORE THE CONTROL TOTALS
033300*    BLOCK AT THE END OF THE REPORT.
033400 01  RL-SECTION-HEADING.
033500    03 FILLER                    PIC X(04) VALUE SPACES.
033600    03 RL-SEC-TITLE              PIC X(40).
033700    03 FILLER                    PIC X(88) VALUE SPACES.
033800*    ONE LABEL/COUNT LINE FOR THE CONTROL TOTALS BLOCK.
033900 01  RL-TOTALS-COUNT-LINE.
034000    03 FILLER                    PIC X(04) VALUE SPACES.
034100    03 RL-TC-LABEL               PIC X(40).
034200    03 FILLER                    PIC X(04) VALUE SPACES.
034300    03 RL-TC-VALUE               PIC ZZZ,ZZ9.
034400    03 FILLER                    PIC X(77) VALUE SPACES.
034500*    ONE LABEL/DOLLAR-AMOUNT LINE FOR THE CONTROL TOTALS BLOCK.
034600 01  RL-TOTALS-AMOUNT-LINE.
034700    03 FILLER                    PIC X(04) VALUE SPACES.
034800    03 RL-TA-LABEL               PIC X(40).
034900    03 FILLER                    PIC X(04) VALUE SPACES.
035000    03 RL-TA-VALUE               PIC Z,ZZZ,ZZZ,ZZ9.99-.
035100    03 FILLER                    PIC X(70) VALUE SPACES.
035200 PROCEDURE DIVISION.
035300 0000-MAINLINE SECTION.
035400 0000-MAIN-CONTROL.
035500*----------------------------------------------------------------
035600*    OVERALL RUN SEQUENCE - OPEN, HEAD THE REPORT, WORK THE
035700*    REQUEST FILE ONE RECORD AT A TIME, PRINT CONTROL TOTALS,
035800*    THEN CLOSE DOWN.  A SIMREQ OPEN FAILURE LEAVES WS-EOF SET
035900*    SO 1500 AND 2000 ARE SKIPPED AND WE FALL STRAIGHT THROUGH
036000*    TO THE (EMPTY) SUMMARY AND THE CLOSE.
036100*----------------------------------------------------------------
036200*    OPEN THE FILES AND PRIME THE FIRST REQUEST RECORD.
036300    PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
036400    IF NOT WS-EOF
036500*        ONLY HEAD THE REPORT IF SIMREQ ACTUALLY OPENED - AN
036600*        EMPTY REPORT WITH JUST HEADINGS WOULD BE MISLEADING.
036700        PERFORM 1500-WRITE-REPORT-HEADINGS THRU 1500-EXIT
036800    END-IF.
036900*    MAIN PROCESSING LOOP - ONE PASS PER REQUEST RECORD.  THE
037000*    LOOP CONDITION IS TESTED AT THE TOP, SO A RUN WHOSE FILES
037100*    FAILED TO OPEN SKIPS THIS ENTIRELY.
037200    PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT
037300        UNTIL WS-EOF.
037400*    END-OF-RUN CONTROL TOTALS, THEN CLOSE EVERYTHING DOWN.
037500*    THE SUMMARY IS PRINTED EVEN IF NO RECORDS WERE READ - IT
037600*    WILL JUST SHOW ALL ZEROS, WHICH IS ITSELF USEFUL TO
037700*    OPERATIONS AS PROOF THE JOB RAN.
037800    PERFORM 9000-WRITE-SUMMARY-REPORT THRU 9000-EXIT.
037900    PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
038000    STOP RUN.
038100 1000-OPEN-FILES.
038200*----------------------------------------------------------------
038300*    OPEN THE THREE FILES FOR THE RUN AND PRIME THE FIRST
038400*    REQUEST RECORD.  RUN DATE/TIME ARE CAPTURED HERE SO THE
038500*    REPORT HEADING AND ANY ABEND DISPLAYS USE ONE CONSISTENT
038600*    STAMP FOR THE WHOLE RUN RATHER THAN RE-ACCEPTING IT LATER.
038700*    ACCEPT ... FROM DATE YYYYMMDD RETURNS A FULL 4-DIGIT YEAR -
038800*    REQ 07-202 REPLACED THE OLD 2-DIGIT ACCEPT FORM.
038900    ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
039000*    RUN TIME IS CAPTURED FOR COMPLETENESS - IT DOES NOT
039100*    CURRENTLY APPEAR ANYWHERE ON THE PRINTED REPORT.
039200    ACCEPT WS-RUN-TIME FROM TIME.
039300*    INPUT REQUEST FILE - IF THIS DOESN'T OPEN THERE IS
039400*    NOTHING FOR THE REST OF THE RUN TO DO.
039500    OPEN INPUT SIMREQ.
039600    IF NOT WS-SIMREQ-OK
039700*        REQUEST FILE FAILED TO OPEN - NOTHING TO PROCESS THIS
039800*        RUN, SO FORCE EOF AND FALL THROUGH TO THE SUMMARY.
039900        DISPLAY 'LGBRSM01 SIMREQ OPEN FAILED STATUS '
040000                 WS-SIMREQ-STATUS
040100        MOVE 'Y' TO WS-EOF-SW
040200    END-IF.
040300*    OUTPUT RESULT FILE, PICKED UP DOWNSTREAM BY THE LOAN DESK.
040400    OPEN OUTPUT SIMOUT.
040500    IF NOT WS-SIMOUT-OK
040600        DISPLAY 'LGBRSM01 SIMOUT OPEN FAILED STATUS '
040700                 WS-SIMOUT-STATUS
040800        MOVE 'Y' TO WS-EOF-SW
040900    END-IF.
041000*    PRINTED DETAIL/SUMMARY REPORT FOR THE OVERNIGHT RUN LOG.
041100    OPEN OUTPUT SIMRPT.
041200    IF NOT WS-SIMRPT-OK
041300        DISPLAY 'LGBRSM01 SIMRPT OPEN FAILED STATUS '
041400                 WS-SIMRPT-STATUS
041500        MOVE 'Y' TO WS-EOF-SW
041600    END-IF.
041700    IF NOT WS-EOF
041800*        PRIME THE READ - THE MAIN LOOP IN 0000-MAIN-CONTROL
041900*        TESTS WS-EOF BEFORE PROCESSING THE FIRST RECORD, SO
042000*        SOMETHING HAS TO BE IN THE BUFFER ALREADY.  IF ANY OF
042100*        THE THREE OPENS ABOVE FAILED, WS-EOF IS ALREADY 'Y'
042200*        AND THIS PRIMING READ IS SKIPPED ENTIRELY.
042300        PERFORM 2900-READ-NEXT-REQUEST THRU 2900-EXIT
042400    END-IF.
042500*    CONTROL RETURNS TO 0000-MAIN-CONTROL, WHICH TESTS WS-EOF
042600*    BEFORE DECIDING WHETHER TO PRINT HEADINGS AT ALL.
042700 1000-EXIT.
042800    EXIT.
042900 1500-WRITE-REPORT-HEADINGS.
043000*----------------------------------------------------------------
043100*    PRINTS THE TWO HEADING LINES AND THE COLUMN LINE ONCE, AT
043200*    THE TOP OF SIMRPT, BEFORE THE FIRST DETAIL LINE GOES OUT.
043300*    MOVE THE RUN DATE PARTS OUT TO THE HEADING FIELDS - RL-HDR-
043400*    YY IS THE FULL 4-DIGIT YEAR AS OF REQ 07-202.  THESE THREE
043500*    MOVES ARE THE ONLY PLACE THE RUN DATE REACHES THE PRINTED
043600*    REPORT; THE SIMOUT RECORD CARRIES NO DATE AT ALL.
043700    MOVE WS-RUN-MM TO RL-HDR-MM.
043800    MOVE WS-RUN-DD TO RL-HDR-DD.
043900    MOVE WS-RUN-CCYY TO RL-HDR-YY.
044000*    TITLE LINE FIRST, THEN THE RUN-DATE LINE UNDERNEATH IT.
044100    WRITE RL-PRINT-RECORD FROM RL-HEADING-LINE-1.
044200    WRITE RL-PRINT-RECORD FROM RL-HEADING-LINE-2.
044300*    BLANK SEPARATOR LINE BETWEEN THE HEADING BLOCK AND THE
044400*    COLUMN-HEADING LINE - A BARE MOVE SPACES/WRITE PAIR IS
044500*    THIS SHOP'S USUAL WAY OF SKIPPING A LINE ON A PRINT FILE
044600*    WITHOUT RELYING ON ADVANCING/AFTER CLAUSES.
044700    MOVE SPACES TO RL-PRINT-RECORD.
044800    WRITE RL-PRINT-RECORD.
044900    WRITE RL-PRINT-RECORD FROM RL-HEADING-LINE-3.
045000 1500-EXIT.
045100    EXIT.
045200 2000-PROCESS-REQUEST.
045300*----------------------------------------------------------------
045400*    ONE PASS OF THIS PARAGRAPH PER SIMREQ RECORD.  VALIDATE
045500*    FIRST; ONLY A VALID REQUEST GETS LINKED TO THE CALCULATION
045600*    ENGINE.  AN INVALID ONE STILL GETS A SIMULATION-ID, A
045700*    RESULT RECORD AND A DETAIL LINE SO THE CALLER CAN SEE WHY
045800*    IT WAS REJECTED (SEE 2300).
045900*----------------------------------------------------------------
046000*    BUMP THE READ COUNT BEFORE ANYTHING ELSE - EVEN A RECORD
046100*    THAT LATER TURNS OUT INVALID COUNTS AS READ.
046200    ADD 1 TO WS-RECORDS-READ.
046300*    CLEAR BOTH THE RESULT RECORD AND THE ENGINE LINKAGE AREA
046400*    SO NOTHING LEAKS OVER FROM THE PREVIOUS CUSTOMER - WITHOUT
046500*    THIS, A FIELD THE ENGINE DOESN'T SET FOR AN EDGE CASE
046600*    COULD SHOW THE PRIOR CUSTOMER'S VALUE.
046700    INITIALIZE SO-SIMULATION-RESULT.
046800    INITIALIZE CA-SIMULATION-AREA.
046900    PERFORM 2100-VALIDATE-REQUEST THRU 2190-VALIDATE-EXIT.
047000    IF WS-REQUEST-VALID
047100*        ONLY A VALID REQUEST IS WORTH AN ENGINE CALL.
047200        PERFORM 2200-CALL-CALC-ENGINE THRU 2200-EXIT
047300    ELSE
047400*        INVALID - SKIP THE ENGINE AND BUILD A REJECTED-LOOKING
047500*        RESULT RECORD INSTEAD.
047600        PERFORM 2300-BUILD-INVALID-RESULT THRU 2300-EXIT
047700    END-IF.
047800*    EVERY REQUEST, VALID OR NOT, GETS A SIMULATION-ID, IS
047900*    WRITTEN TO SIMOUT, IS ROLLED INTO THE CONTROL TOTALS, AND
048000*    GETS A DETAIL LINE ON SIMRPT.  THE ORDER MATTERS - THE
048100*    SIMULATION-ID MUST EXIST BEFORE THE RESULT RECORD IS
048200*    WRITTEN OR THE DETAIL LINE IS PRINTED.
048300    PERFORM 2400-BUILD-SIMULATION-ID THRU 2400-EXIT.
048400    PERFORM 2500-WRITE-RESULT-RECORD THRU 2500-EXIT.
048500    PERFORM 2600-ACCUMULATE-TOTALS THRU 2600-EXIT.
048600    PERFORM 2700-WRITE-DETAIL-LINE THRU 2700-EXIT.
048700*    ADVANCE TO THE NEXT REQUEST BEFORE LOOPING BACK - WHEN
048800*    THIS SETS WS-EOF, THE PERFORM ... UNTIL BACK IN
048900*    0000-MAIN-CONTROL ENDS THE LOOP.
049000    PERFORM 2900-READ-NEXT-REQUEST THRU 2900-EXIT.
049100 2000-EXIT.
049200    EXIT.
049300 2100-VALIDATE-REQUEST.
049400*----------------------------------------------------------------
049500*    RUNS EACH FIELD-LEVEL CHECK IN SPEC ORDER.  EACH CHECK IS
049600*    SKIPPED ONCE WS-VALID-SW HAS ALREADY GONE TO 'N' - FIRST
049700*    FAILURE WINS AND ITS TEXT IS WHAT ENDS UP IN THE ERROR
049800*    REASON ON THE OUTPUT RECORD.
049900*    START EVERY REQUEST ASSUMED VALID WITH A BLANK ERROR
050000*    REASON - EITHER STAYS THAT WAY, OR THE FIRST FAILING
050100*    CHECK BELOW OVERWRITES BOTH.
050200    MOVE 'Y' TO WS-VALID-SW.
050300    MOVE SPACES TO WS-ERROR-REASON.
050400    PERFORM 2110-CHECK-CUSTOMER-ID THRU 2110-EXIT.
050500    IF WS-REQUEST-VALID
050600*        CURRENT LOAN AMOUNT RANGE.
050700        PERFORM 2120-CHECK-CURRENT-LOAN-AMT THRU 2120-EXIT
050800    END-IF.
050900    IF WS-REQUEST-VALID
051000*        CURRENT MONTHLY PAYMENT RANGE.
051100        PERFORM 2130-CHECK-CURRENT-PAYMENT THRU 2130-EXIT
051200    END-IF.
051300    IF WS-REQUEST-VALID
051400*        DESIRED (REFINANCE) LOAN AMOUNT RANGE.
051500        PERFORM 2140-CHECK-DESIRED-LOAN-AMT THRU 2140-EXIT
051600    END-IF.
051700    IF WS-REQUEST-VALID
051800*        DESIRED TERM IN MONTHS RANGE.
051900        PERFORM 2150-CHECK-TERM-MONTHS THRU 2150-EXIT
052000    END-IF.
052100    IF WS-REQUEST-VALID
052200*        LOAN TYPE MUST BE ONE OF THE FIVE RECOGNISED TYPES.
052300        PERFORM 2160-CHECK-LOAN-TYPE THRU 2160-EXIT
052400    END-IF.
052500    IF WS-REQUEST-VALID
052600*        MONTHLY INCOME - OPTIONAL, RANGE-CHECKED IF SUPPLIED.
052700        PERFORM 2170-CHECK-MONTHLY-INCOME THRU 2170-EXIT
052800    END-IF.
052900    IF WS-REQUEST-VALID
053000*        CREDIT SCORE - OPTIONAL, RANGE-CHECKED IF SUPPLIED.
053100        PERFORM 2180-CHECK-CREDIT-SCORE THRU 2180-EXIT
053200    END-IF.
053300 2190-VALIDATE-EXIT.
053400    EXIT.
053500 2110-CHECK-CUSTOMER-ID.
053600*    A BLANK CUSTOMER ID FAILS OUTRIGHT.  OTHERWISE WE FIND
053700*    THE TRUE LENGTH BY BACKING UP OVER TRAILING SPACES (SEE
053800*    2111) BEFORE WALKING THE ID CHARACTER BY CHARACTER (2112).
053900    IF SR-CUSTOMER-ID = SPACES
054000*        NOTHING TO SCAN - REJECT NOW RATHER THAN LET THE
054100*        TRAILING-BLANK BACKUP LOOP BELOW RUN OFF THE FRONT
054200*        OF THE FIELD.
054300        MOVE 'N' TO WS-VALID-SW
054400        MOVE 'Customer ID is required' TO WS-ERROR-REASON
054500        GO TO 2110-EXIT
054600    END-IF.
054700*    START AT THE LAST BYTE OF THE 20-CHARACTER FIELD AND WALK
054800*    BACKWARD OVER TRAILING SPACES TO FIND THE TRUE LENGTH.
054900    MOVE 20 TO WS-IDX.
055000    PERFORM 2111-BACK-UP-ONE-POSITION THRU 2111-EXIT
055100        UNTIL WS-IDX < 1
055200           OR SR-CUSTOMER-ID-CHAR (WS-IDX) NOT = SPACE.
055300*    WS-IDX NOW POINTS AT THE LAST NON-BLANK POSITION, WHICH
055400*    IS ALSO THE TRUE LENGTH OF A LEFT-JUSTIFIED FIELD.
055500    MOVE WS-IDX TO WS-CUST-ID-LEN.
055600    IF WS-CUST-ID-LEN < 3
055700*        TOO SHORT TO BE A REAL CUSTOMER ID - THE SHOP'S
055800*        NUMBERING SCHEME HAS NEVER ISSUED ANYTHING SHORTER.
055900        MOVE 'N' TO WS-VALID-SW
056000        MOVE 'Customer ID must be at least 3 long' TO
056100             WS-ERROR-REASON
056200        GO TO 2110-EXIT
056300    END-IF.
056400*    NOW WALK FORWARD FROM POSITION 1 THROUGH THE TRUE LENGTH,
056500*    CHECKING EACH CHARACTER IS LEGAL (SEE 2112).  THE LOOP
056600*    STOPS EARLY THE MOMENT ONE CHARACTER FAILS - THERE IS NO
056700*    POINT SCANNING THE REST OF AN ID WE HAVE ALREADY REJECTED.
056800    MOVE 1 TO WS-IDX.
056900    PERFORM 2112-CHECK-ONE-CHARACTER THRU 2112-EXIT
057000        UNTIL WS-IDX > WS-CUST-ID-LEN
057100           OR WS-REQUEST-INVALID.
057200 2110-EXIT.
057300    EXIT.
057400 2111-BACK-UP-ONE-POSITION.
057500*    ONE STEP OF THE TRAILING-BLANK SCAN - MOVES WS-IDX LEFT
057600*    UNTIL IT LANDS ON THE LAST NON-BLANK CHARACTER, OR RUNS
057700*    OFF THE FRONT OF THE FIELD IF THE WHOLE THING WAS BLANK.
057800*    THE CONTROLLING PERFORM IN 2110 ALREADY REJECTED AN
057900*    ALL-BLANK ID, SO THAT CASE NEVER ACTUALLY GETS HERE.
058000    SUBTRACT 1 FROM WS-IDX.
058100 2111-EXIT.
058200    EXIT.
058300 2112-CHECK-ONE-CHARACTER.
058400*    A SPACE IS REJECTED OUTRIGHT HERE, AHEAD OF THE ALPHABETIC
058500*    TEST BELOW - ALPHABETIC IS TRUE FOR SPACE AS WELL AS FOR
058600*    LETTERS, SO WITHOUT THIS EXPLICIT CHECK AN EMBEDDED BLANK
058700*    IN THE MIDDLE OF A CUSTOMER ID WOULD SLIP THROUGH (SEE
058800*    REQ 07-201 ABOVE).  OTHERWISE LETTERS, DIGITS, HYPHEN AND
058900*    UNDERSCORE ARE THE ONLY CHARACTERS ALLOWED.  TRAILING
059000*    SPACES NEVER REACH THIS PARAGRAPH - 2110 ALREADY STOPPED
059100*    THE FORWARD SCAN AT WS-CUST-ID-LEN.
059200    IF SR-CUSTOMER-ID-CHAR (WS-IDX) = SPACE
059300*        EMBEDDED BLANK - REJECT WITHOUT EVER REACHING THE
059400*        ALPHABETIC/NUMERIC CLASS TEST BELOW.
059500        MOVE 'N' TO WS-VALID-SW
059600        MOVE 'Customer ID has an invalid character' TO
059700             WS-ERROR-REASON
059800    ELSE
059900        IF SR-CUSTOMER-ID-CHAR (WS-IDX) IS ALPHABETIC
060000            OR SR-CUSTOMER-ID-CHAR (WS-IDX) IS NUMERIC
060100            OR SR-CUSTOMER-ID-CHAR (WS-IDX) = '-'
060200            OR SR-CUSTOMER-ID-CHAR (WS-IDX) = '_'
060300*            LEGAL CHARACTER - ADVANCE TO THE NEXT POSITION.
060400            ADD 1 TO WS-IDX
060500        ELSE
060600*            ANYTHING ELSE (PUNCTUATION, SPECIAL CHARACTERS)
060700*            FAILS THE CHECK.
060800            MOVE 'N' TO WS-VALID-SW
060900            MOVE 'Customer ID has an invalid character' TO
061000                 WS-ERROR-REASON
061100        END-IF
061200    END-IF.
061300 2112-EXIT.
061400    EXIT.
061500 2120-CHECK-CURRENT-LOAN-AMT.
061600*    CURRENT LOAN AMOUNT MUST FALL WITHIN THE LOAN COMMITTEE'S
061700*    STANDING RANGE - $1,000 TO $10,000,000.
061800*    ANYTHING SMALLER ISN'T WORTH REFINANCING; ANYTHING LARGER
061900*    GOES THROUGH THE COMMERCIAL DESK, NOT THIS BATCH RUN.
062000    IF SR-CURRENT-LOAN-AMOUNT < 1000.00
062100        OR SR-CURRENT-LOAN-AMOUNT > 10000000.00
062200        MOVE 'N' TO WS-VALID-SW
062300        MOVE 'Current loan amount out of range' TO
062400             WS-ERROR-REASON
062500    END-IF.
062600 2120-EXIT.
062700    EXIT.
062800 2130-CHECK-CURRENT-PAYMENT.
062900*    CURRENT MONTHLY PAYMENT RANGE CHECK - $50 TO $100,000.
063000*    A SANITY BAND ONLY - THE ACTUAL SAVINGS FIGURE IS
063100*    CALCULATED LATER AGAINST THE NEW PAYMENT BY THE ENGINE.
063200    IF SR-CURRENT-MONTHLY-PMT < 50.00
063300        OR SR-CURRENT-MONTHLY-PMT > 100000.00
063400        MOVE 'N' TO WS-VALID-SW
063500        MOVE 'Current monthly payment out of range' TO
063600             WS-ERROR-REASON
063700    END-IF.
063800 2130-EXIT.
063900    EXIT.
064000 2140-CHECK-DESIRED-LOAN-AMT.
064100*    DESIRED (REFINANCE) LOAN AMOUNT - SAME RANGE AS THE
064200*    CURRENT LOAN AMOUNT CHECK ABOVE.
064300*    THIS IS THE PRINCIPAL THE ENGINE WILL AMORTIZE OVER THE
064400*    DESIRED TERM - IT NEED NOT MATCH THE CURRENT BALANCE.
064500    IF SR-DESIRED-LOAN-AMOUNT < 1000.00
064600        OR SR-DESIRED-LOAN-AMOUNT > 10000000.00
064700        MOVE 'N' TO WS-VALID-SW
064800        MOVE 'Desired loan amount out of range' TO
064900             WS-ERROR-REASON
065000    END-IF.
065100 2140-EXIT.
065200    EXIT.
065300 2150-CHECK-TERM-MONTHS.
065400*    DESIRED TERM MUST BE BETWEEN ONE YEAR AND THIRTY YEARS.
065500*    THIRTY YEARS (360 MONTHS) IS THE LONGEST TERM THE ENGINE'S
065600*    AMORTIZATION LOOP IS SIZED TO HANDLE.
065700    IF SR-DESIRED-TERM-MONTHS < 12
065800        OR SR-DESIRED-TERM-MONTHS > 360
065900        MOVE 'N' TO WS-VALID-SW
066000        MOVE 'Desired term months out of range' TO
066100             WS-ERROR-REASON
066200    END-IF.
066300 2150-EXIT.
066400    EXIT.
066500 2160-CHECK-LOAN-TYPE.
066600*    LOAN TYPE MUST BE ONE OF THE FIVE TYPES THE CALCULATION
066700*    ENGINE'S RATE TABLE KNOWS ABOUT (SEE WS-LOAN-TYPE-TABLE IN
066800*    LGBCSM01) - ANYTHING ELSE IS REJECTED HERE BEFORE IT EVER
066900*    REACHES THE ENGINE.
067000    IF SR-LOAN-TYPE = 'PERSONAL' OR 'MORTGAGE' OR 'AUTO'
067100        OR 'BUSINESS' OR 'STUDENT'
067200*        RECOGNISED TYPE - FALL THROUGH WITH NO CHANGE TO
067300*        WS-VALID-SW.
067400        CONTINUE
067500    ELSE
067600*        UNRECOGNISED TYPE - FAIL THE REQUEST AND STOP THE
067700*        VALIDATION CHAIN HERE.
067800        MOVE 'N' TO WS-VALID-SW
067900        MOVE 'Loan type not recognised' TO WS-ERROR-REASON
068000    END-IF.
068100 2160-EXIT.
068200    EXIT.
068300 2170-CHECK-MONTHLY-INCOME.
068400*    MONTHLY INCOME IS OPTIONAL ON THE INBOUND RECORD (ZERO
068500*    MEANS NOT SUPPLIED) - IF SUPPLIED IT MUST BE UNDER $1M.
068600*    WHEN SUPPLIED, THE ENGINE USES IT TO WORK OUT A DEBT-TO-
068700*    INCOME RATIO FOR THE RISK LEVEL DECISION.
068800    IF SR-MONTHLY-INCOME > 0
068900        IF SR-MONTHLY-INCOME > 1000000.00
069000            MOVE 'N' TO WS-VALID-SW
069100            MOVE 'Monthly income out of range' TO
069200                 WS-ERROR-REASON
069300        END-IF
069400    END-IF.
069500 2170-EXIT.
069600    EXIT.
069700 2180-CHECK-CREDIT-SCORE.
069800*    CREDIT SCORE IS ALSO OPTIONAL (ZERO = NOT SUPPLIED); IF
069900*    SUPPLIED IT MUST FALL IN THE STANDARD 300-850 FICO RANGE.
070000*    WHEN SUPPLIED, THE ENGINE USES IT TO ADJUST BOTH THE
070100*    APPROVAL PROBABILITY AND THE RISK LEVEL (REQ 89-233).
070200    IF SR-CREDIT-SCORE > 0
070300        IF SR-CREDIT-SCORE < 300 OR SR-CREDIT-SCORE > 850
070400            MOVE 'N' TO WS-VALID-SW
070500            MOVE 'Credit score out of range' TO
070600                 WS-ERROR-REASON
070700        END-IF
070800    END-IF.
070900 2180-EXIT.
071000    EXIT.
071100 2200-CALL-CALC-ENGINE.
071200*----------------------------------------------------------------
071300*    MOVES THE VALIDATED REQUEST FIELDS INTO THE SHARED LGSIMCA
071400*    LINKAGE AREA, LINKS TO THE CALCULATION ENGINE THROUGH
071500*    WS-CALC-ENGINE-PGM (REQ 07-166 - NO HARD-CODED CALL
071600*    LITERAL), THEN MOVES THE ENGINE'S ANSWERS BACK OUT TO THE
071700*    SIMULATION RESULT RECORD.  A NON-NORMAL RETURN CODE FROM
071800*    THE ENGINE IS LOGGED BUT DOES NOT STOP THE RUN - THE BAD
071900*    RESULT STILL GOES OUT SO THE PROBLEM CAN BE TRACED BACK TO
072000*    THE CUSTOMER RECORD THAT CAUSED IT.
072100*----------------------------------------------------------------
072200*    ASSUME NORMAL UNTIL THE ENGINE SAYS OTHERWISE - RESET
072300*    HERE SO A STALE RETURN CODE FROM A PREVIOUS CUSTOMER'S
072400*    CALL IS NEVER MISREAD AS THIS ONE'S OUTCOME.
072500    MOVE '00'                    TO CA-RETURN-CODE.
072600*    MOVE EVERY VALIDATED REQUEST FIELD INTO THE LINKAGE AREA -
072700*    THIS IS THE ONLY WAY DATA CROSSES FROM SIMREQ'S RECORD
072800*    LAYOUT INTO THE ENGINE'S CALCULATION AREA.
072900*    CUSTOMER ID - CARRIED THROUGH UNCHANGED, USED BY THE
073000*    ENGINE ONLY TO ECHO BACK ON ITS OWN DISPLAY LINES.
073100    MOVE SR-CUSTOMER-ID          TO CA-CUSTOMER-ID.
073200*    CURRENT LOAN AMOUNT - THE BALANCE BEING REFINANCED AWAY.
073300    MOVE SR-CURRENT-LOAN-AMOUNT  TO CA-CURRENT-LOAN-AMOUNT.
073400*    CURRENT MONTHLY PAYMENT - THE BASELINE THE ENGINE
073500*    COMPARES ITS NEW PAYMENT AGAINST TO CALCULATE SAVINGS.
073600    MOVE SR-CURRENT-MONTHLY-PMT  TO CA-CURRENT-MONTHLY-PMT.
073700*    DESIRED LOAN AMOUNT - THE PRINCIPAL FOR THE NEW LOAN.
073800    MOVE SR-DESIRED-LOAN-AMOUNT  TO CA-DESIRED-LOAN-AMOUNT.
073900*    DESIRED TERM IN MONTHS - DRIVES THE AMORTIZATION LOOP.
074000    MOVE SR-DESIRED-TERM-MONTHS  TO CA-DESIRED-TERM-MONTHS.
074100*    LOAN TYPE - SELECTS THE RATE-TABLE ENTRY THE ENGINE
074200*    LOOKS UP FOR THE BASE ANNUAL RATE.
074300    MOVE SR-LOAN-TYPE            TO CA-LOAN-TYPE.
074400*    MONTHLY INCOME - OPTIONAL, USED FOR THE DEBT-TO-INCOME
074500*    RISK CALCULATION WHEN SUPPLIED (NON-ZERO).
074600    MOVE SR-MONTHLY-INCOME       TO CA-MONTHLY-INCOME.
074700*    CREDIT SCORE - OPTIONAL, USED TO ADJUST THE APPROVAL
074800*    PROBABILITY AND RISK LEVEL WHEN SUPPLIED (NON-ZERO).
074900    MOVE SR-CREDIT-SCORE         TO CA-CREDIT-SCORE.
075000*    TRACK HOW MANY REQUESTS ACTUALLY REACHED THE ENGINE THIS
075100*    RUN (REQ 07-166) - CAN RUN LOWER THAN RECORDS READ SINCE
075200*    INVALID REQUESTS NEVER GET HERE.
075300    ADD 1 TO WS-CALL-COUNT.
075400*    LINK TO THE ENGINE - THE SAME CA-SIMULATION-AREA IS BOTH
075500*    THE INPUT AND THE OUTPUT OF THE CALL.
075600    CALL WS-CALC-ENGINE-PGM USING CA-SIMULATION-AREA.
075700    IF NOT CA-RC-NORMAL
075800*        LOG IT BUT KEEP GOING - THE RESULT RECORD IS STILL
075900*        WRITTEN OUT BELOW SO THE PROBLEM CAN BE TRACED.
076000        DISPLAY 'LGBRSM01 LGBCSM01 RETURNED '
076100                 CA-RETURN-CODE ' CUST ' SR-CUSTOMER-ID
076200    END-IF.
076300*    MOVE THE ENGINE'S ANSWERS BACK OUT TO THE OUTBOUND RESULT
076400*    RECORD - ONE FIELD AT A TIME, IN THE SAME ORDER THEY
076500*    APPEAR ON THE SIMOUT LAYOUT.
076600    MOVE SR-CUSTOMER-ID          TO SO-CUSTOMER-ID.
076700*    CALCULATED/PENDING/REJECTED, SET BY THE ENGINE FROM THE
076800*    APPROVAL-PROBABILITY BAND.
076900    MOVE CA-SIM-STATUS           TO SO-STATUS.
077000    MOVE CA-DESIRED-LOAN-AMOUNT  TO SO-NEW-LOAN-AMOUNT.
077100*    NEW MONTHLY PAYMENT FROM THE ENGINE'S AMORTIZATION LOOP.
077200    MOVE CA-NEW-MONTHLY-PAYMENT  TO SO-NEW-MONTHLY-PAYMENT.
077300*    BASE RATE FROM THE RATE TABLE, ADJUSTED FOR RISK FACTORS.
077400    MOVE CA-NEW-INTEREST-RATE    TO SO-NEW-INTEREST-RATE.
077500    MOVE CA-DESIRED-TERM-MONTHS  TO SO-TERM-MONTHS.
077600*    LIFETIME INTEREST OVER THE FULL NEW TERM.
077700    MOVE CA-TOTAL-INTEREST       TO SO-TOTAL-INTEREST.
077800*    PRINCIPAL PLUS LIFETIME INTEREST.
077900    MOVE CA-TOTAL-AMOUNT         TO SO-TOTAL-AMOUNT.
078000*    CURRENT PAYMENT MINUS NEW PAYMENT - CAN BE NEGATIVE IF
078100*    THE REFINANCE ACTUALLY COSTS MORE PER MONTH.
078200    MOVE CA-MONTHLY-SAVINGS      TO SO-MONTHLY-SAVINGS.
078300    MOVE CA-TOTAL-SAVINGS        TO SO-TOTAL-SAVINGS.
078400*    CLAMPED TO THE 0.00-1.00 RANGE BY THE ENGINE.
078500    MOVE CA-APPROVAL-PROBABILITY TO SO-APPROVAL-PROBABILITY.
078600*    LOW/MEDIUM/HIGH, DRIVEN OFF DEBT-TO-INCOME, CREDIT SCORE
078700*    AND THE SIZE OF THE LOAN INCREASE.
078800    MOVE CA-RISK-LEVEL           TO SO-RISK-LEVEL.
078900    MOVE CA-DEBT-TO-INCOME-RATIO TO SO-DEBT-TO-INCOME-RATIO.
079000*    ONE-TIME FEE THE ENGINE CALCULATES FOR PROCESSING THE
079100*    NEW LOAN - ADDED TO THE FIRST PAYMENT, NOT FINANCED.
079200    MOVE CA-PROCESSING-FEE       TO SO-PROCESSING-FEE.
079300*    A CALCULATED RESULT NEVER HAS AN ERROR REASON - ANY TEXT
079400*    LEFT OVER FROM AN EARLIER INITIALIZE IS CLEARED HERE.
079500    MOVE SPACES                  TO SO-ERROR-REASON.
079600 2200-EXIT.
079700    EXIT.
079800 2300-BUILD-INVALID-RESULT.
079900*----------------------------------------------------------------
080000*    BUILDS AN 'INVALID' RESULT RECORD FOR A REQUEST THAT
080100*    FAILED 2100 - ALL THE CALCULATED FIELDS ARE ZEROED OUT AND
080200*    THE FIRST VALIDATION FAILURE TEXT IS CARRIED TO THE ERROR
080300*    REASON FIELD.
080400*    CUSTOMER ID IS THE ONLY REQUEST FIELD WE STILL TRUST -
080500*    EVERYTHING ELSE ON THE INBOUND RECORD MAY BE THE REASON
080600*    THIS REQUEST FAILED, SO NONE OF IT IS CARRIED FORWARD.
080700    MOVE SR-CUSTOMER-ID  TO SO-CUSTOMER-ID.
080800*    STATUS IS ALWAYS 'INVALID' HERE - THE ENGINE'S THREE
080900*    STATUS VALUES (CALCULATED/PENDING/REJECTED) ONLY APPLY TO
081000*    A REQUEST THAT ACTUALLY REACHED IT.
081100    MOVE 'INVALID'       TO SO-STATUS.
081200*    NONE OF THESE FIGURES WERE EVER CALCULATED FOR A REJECTED
081300*    REQUEST, SO THEY ALL GO OUT AS ZERO RATHER THAN BE LEFT
081400*    HOLDING WHATEVER THE PREVIOUS CUSTOMER'S VALUES WERE.
081500*    ONE MOVE STATEMENT WITH A LIST OF RECEIVING FIELDS RATHER
081600*    THAN ELEVEN SEPARATE MOVE ZERO STATEMENTS.
081700    MOVE ZERO            TO SO-NEW-LOAN-AMOUNT
081800                             SO-NEW-MONTHLY-PAYMENT
081900                             SO-NEW-INTEREST-RATE
082000                             SO-TERM-MONTHS
082100                             SO-TOTAL-INTEREST
082200                             SO-TOTAL-AMOUNT
082300                             SO-MONTHLY-SAVINGS
082400                             SO-TOTAL-SAVINGS
082500                             SO-APPROVAL-PROBABILITY
082600                             SO-DEBT-TO-INCOME-RATIO
082700                             SO-PROCESSING-FEE.
082800*    AN INVALID REQUEST NEVER GOT AS FAR AS A RISK ASSESSMENT.
082900    MOVE SPACES          TO SO-RISK-LEVEL.
083000*    CARRY THE FIRST VALIDATION FAILURE TEXT OUT TO THE RESULT
083100*    RECORD SO THE DOWNSTREAM READER KNOWS WHY IT WAS REJECTED
083200*    WITHOUT HAVING TO RE-DERIVE IT FROM THE RAW INPUT FIELDS.
083300    MOVE WS-ERROR-REASON TO SO-ERROR-REASON.
083400 2300-EXIT.
083500    EXIT.
083600 2400-BUILD-SIMULATION-ID.
083700*----------------------------------------------------------------
083800*    THE RUNNING SEQUENCE NUMBER IS BUMPED FOR EVERY REQUEST -
083900*    VALID OR NOT - SO SIMULATION-IDS STAY UNIQUE AND IN ORDER
084000*    ACROSS THE WHOLE FILE.  WS-SIMULATION-ID-PARTS REDEFINES
084100*    THE WORK AREA TO SPLIT OUT THE 'SIM-' PREFIX FROM THE
084200*    ZERO-FILLED 8-DIGIT SEQUENCE PORTION.
084300*    BUMP THE SEQUENCE FIRST SO THE FIRST RECORD OF THE RUN
084400*    COMES OUT AS SIM-00000001, NOT SIM-00000000.
084500    ADD 1 TO WS-SIM-SEQ-NUM.
084600*    THE PREFIX LITERAL NEVER CHANGES - IT IS RE-MOVED EVERY
084700*    PASS ONLY BECAUSE THE WORK AREA WAS CLEARED BY THE
084800*    PREVIOUS RECORD'S PROCESSING.
084900    MOVE 'SIM-' TO WS-SIMID-PREFIX.
085000*    NUMERIC MOVE INTO THE 9(08) REDEFINITION ZERO-FILLS THE
085100*    SEQUENCE ON THE LEFT AUTOMATICALLY.
085200    MOVE WS-SIM-SEQ-NUM TO WS-SIMID-SEQ.
085300*    THE TWO REDEFINED HALVES ARE NOW COMBINED IN
085400*    WS-SIMULATION-ID, READY TO MOVE OUT TO THE RESULT RECORD.
085500*    THE COMBINED 12-BYTE VALUE MOVES OUT AS A SINGLE GROUP
085600*    MOVE - NO NEED TO MOVE THE PREFIX AND SEQUENCE SEPARATELY.
085700    MOVE WS-SIMULATION-ID TO SO-SIMULATION-ID.
085800 2400-EXIT.
085900    EXIT.
086000 2500-WRITE-RESULT-RECORD.
086100*----------------------------------------------------------------
086200*    WRITES THE COMPLETED SIMULATION RESULT TO SIMOUT - EVERY
086300*    REQUEST GETS EXACTLY ONE RECORD HERE, WHETHER IT WAS
086400*    CALCULATED, PENDING, REJECTED OR INVALID.
086500    WRITE SO-SIMULATION-RESULT.
086600    IF NOT WS-SIMOUT-OK
086700*        A WRITE FAILURE HERE MEANS THE OUTPUT FILE OR ITS
086800*        DEVICE HAS A PROBLEM - LOG IT AND KEEP GOING SO ONE
086900*        BAD RECORD DOES NOT ABEND THE WHOLE OVERNIGHT RUN.
087000        DISPLAY 'LGBRSM01 SIMOUT WRITE FAILED STATUS '
087100                 WS-SIMOUT-STATUS
087200    END-IF.
087300 2500-EXIT.
087400    EXIT.
087500 2600-ACCUMULATE-TOTALS.
087600*----------------------------------------------------------------
087700*    ROLLS THE JUST-WRITTEN RESULT INTO THE RUN'S CONTROL
087800*    TOTALS - STATUS COUNTS ALWAYS UPDATE, BUT RISK-LEVEL
087900*    COUNTS AND THE DOLLAR ACCUMULATORS ONLY MAKE SENSE FOR A
088000*    RECORD THAT WAS ACTUALLY CALCULATED, SO INVALID RECORDS
088100*    ARE EXCLUDED FROM THOSE (REQ 93-188).
088200    EVALUATE TRUE
088300*        FAILED FIELD-LEVEL VALIDATION IN 2100.
088400        WHEN SO-STATUS-INVALID
088500            ADD 1 TO WS-RECORDS-INVALID
088600*        ENGINE RETURNED AN APPROVAL PROBABILITY OF 80% OR
088700*        HIGHER.
088800        WHEN SO-STATUS-CALCULATED
088900            ADD 1 TO WS-RECORDS-CALCULATED
089000*        ENGINE RETURNED AN APPROVAL PROBABILITY OF 50-79%.
089100        WHEN SO-STATUS-PENDING
089200            ADD 1 TO WS-RECORDS-PENDING
089300*        ENGINE RETURNED AN APPROVAL PROBABILITY UNDER 50%.
089400        WHEN SO-STATUS-REJECTED
089500            ADD 1 TO WS-RECORDS-REJECTED
089600    END-EVALUATE.
089700    IF NOT SO-STATUS-INVALID
089800*        RISK-LEVEL COUNTS AND DOLLAR ACCUMULATORS ONLY MEAN
089900*        SOMETHING FOR A REQUEST THAT WAS ACTUALLY RUN THROUGH
090000*        THE ENGINE - AN INVALID REQUEST NEVER SET A RISK
090100*        LEVEL OR ANY OF THE DOLLAR FIELDS BELOW.
090200        EVALUATE TRUE
090300*            LOW RISK - DEBT-TO-INCOME, CREDIT SCORE AND LOAN
090400*            INCREASE ALL WITHIN THE ENGINE'S SAFE BANDS.
090500            WHEN SO-RISK-LOW
090600                ADD 1 TO WS-RISK-LOW-COUNT
090700*            MEDIUM RISK - ONE OR MORE FACTORS BORDERLINE.
090800            WHEN SO-RISK-MEDIUM
090900                ADD 1 TO WS-RISK-MEDIUM-COUNT
091000*            HIGH RISK - A FACTOR EXCEEDED THE ENGINE'S
091100*            THRESHOLD FOR AUTOMATIC APPROVAL.
091200            WHEN SO-RISK-HIGH
091300                ADD 1 TO WS-RISK-HIGH-COUNT
091400*            SO-RISK-LEVEL SHOULD ALWAYS MATCH ONE OF THE
091500*            THREE 88-LEVELS ABOVE FOR A CALCULATED REQUEST -
091600*            THERE IS DELIBERATELY NO WHEN OTHER HERE.
091700        END-EVALUATE
091800*        REQ 01-144 DOLLAR ACCUMULATORS - ROLLED FORWARD FOR
091900*        THE SUMMARY REPORT'S TOTALS BLOCK.
092000        ADD SO-NEW-LOAN-AMOUNT TO WS-TOTAL-NEW-LOAN-AMT
092100        ADD SO-TOTAL-INTEREST  TO WS-TOTAL-INTEREST-SUM
092200        ADD SO-TOTAL-SAVINGS   TO WS-TOTAL-SAVINGS-SUM
092300    END-IF.
092400*    THAT IS EVERYTHING THIS RECORD CONTRIBUTES TO THE RUN'S
092500*    CONTROL TOTALS - THE STATUS/RISK COUNTS AND THE THREE
092600*    DOLLAR ACCUMULATORS ARE ALL THAT 9000 PRINTS AT THE END.
092700 2600-EXIT.
092800    EXIT.
092900 2700-WRITE-DETAIL-LINE.
093000*----------------------------------------------------------------
093100*    ONE DETAIL LINE PER REQUEST ON SIMRPT.  A VALID REQUEST
093200*    ALSO GETS ITS NEXT-STEP AND CONDITION NARRATIVE LINES
093300*    UNDERNEATH THE DETAIL LINE (REQ 97-019) - AN INVALID ONE
093400*    HAS NONE OF THOSE TO PRINT.
093500*    CLEAR THE PRINT LAYOUT FIRST SO NO STALE DATA FROM THE
093600*    PREVIOUS DETAIL LINE BLEEDS THROUGH INTO THIS ONE.
093700    MOVE SPACES TO RL-DETAIL-LINE.
093800*    ONE FIELD-BY-FIELD MOVE OUT TO THE PRINT LAYOUT - THE
093900*    NUMERIC-EDITED PICTURES ON RL-DETAIL-LINE DO THE
094000*    COMMA/DECIMAL INSERTION AND SIGN FLOATING AUTOMATICALLY.
094100    MOVE SO-SIMULATION-ID       TO RL-DET-SIM-ID.
094200    MOVE SO-CUSTOMER-ID         TO RL-DET-CUST-ID.
094300    MOVE SO-STATUS              TO RL-DET-STATUS.
094400*    FOR AN INVALID REQUEST THESE FOUR FIELDS PRINT AS ZERO -
094500*    THAT IS DELIBERATE, NOT A BUG, SEE 2300 ABOVE.
094600    MOVE SO-NEW-INTEREST-RATE   TO RL-DET-RATE.
094700    MOVE SO-NEW-MONTHLY-PAYMENT TO RL-DET-PAYMENT.
094800    MOVE SO-MONTHLY-SAVINGS     TO RL-DET-SAVINGS.
094900    MOVE SO-RISK-LEVEL          TO RL-DET-RISK.
095000    MOVE SO-APPROVAL-PROBABILITY TO RL-DET-PROB.
095100    WRITE RL-PRINT-RECORD FROM RL-DETAIL-LINE.
095200    IF WS-REQUEST-VALID
095300*        ONLY A VALID (SUCCESSFULLY CALCULATED) REQUEST HAS
095400*        NEXT-STEP AND CONDITION TEXT TO PRINT - AN INVALID
095500*        REQUEST'S DETAIL LINE STANDS ALONE WITH NOTHING
095600*        INDENTED UNDERNEATH IT.
095700        PERFORM 2710-WRITE-NEXT-STEP-LINES THRU 2710-EXIT
095800        PERFORM 2720-WRITE-CONDITION-LINES THRU 2720-EXIT
095900    END-IF.
096000 2700-EXIT.
096100    EXIT.
096200 2710-WRITE-NEXT-STEP-LINES.
096300*    PRINTS EACH CA-NEXT-STEP TEXT LINE THE ENGINE BUILT FOR
096400*    THIS REQUEST'S APPROVAL-PROBABILITY BAND - CALCULATED,
096500*    PENDING AND REJECTED EACH HAVE THEIR OWN NEXT-STEP TEXT.
096600    MOVE 1 TO WS-IDX.
096700    PERFORM 2711-WRITE-ONE-NEXT-STEP THRU 2711-EXIT
096800        UNTIL WS-IDX > CA-NEXT-STEP-COUNT.
096900 2710-EXIT.
097000    EXIT.
097100 2711-WRITE-ONE-NEXT-STEP.
097200*    ONE NEXT-STEP LINE OUT OF THE CA-NEXT-STEP TABLE - THE
097300*    ENGINE BUILDS THIS TABLE BASED ON WHICH APPROVAL-
097400*    PROBABILITY BAND THE REQUEST LANDED IN.
097500    MOVE SPACES TO RL-NEXTSTEP-LINE.
097600    MOVE CA-NEXT-STEP (WS-IDX) TO RL-NS-TEXT.
097700    WRITE RL-PRINT-RECORD FROM RL-NEXTSTEP-LINE.
097800*    ADVANCE TO THE NEXT TABLE ENTRY - THE PERFORM ... UNTIL IN
097900*    2710 STOPS ONCE WS-IDX PASSES CA-NEXT-STEP-COUNT.
098000    ADD 1 TO WS-IDX.
098100 2711-EXIT.
098200    EXIT.
098300 2720-WRITE-CONDITION-LINES.
098400*    PRINTS EACH CONDITION TEXT LINE THE ENGINE ATTACHED TO
098500*    THIS REQUEST (CREDIT SCORE, RISK-BASED, OR STANDARD) - A
098600*    REQUEST CAN CARRY MORE THAN ONE CONDITION AT ONCE.
098700    MOVE 1 TO WS-IDX.
098800    PERFORM 2721-WRITE-ONE-CONDITION THRU 2721-EXIT
098900        UNTIL WS-IDX > CA-CONDITION-COUNT.
099000 2720-EXIT.
099100    EXIT.
099200 2721-WRITE-ONE-CONDITION.
099300*    ONE CONDITION LINE OUT OF THE CA-CONDITION TABLE - THESE
099400*    ARE THE CAVEATS ATTACHED TO THE OFFER (CREDIT SCORE
099500*    REQUIREMENTS, RISK-BASED CONDITIONS, STANDARD TERMS).
099600    MOVE SPACES TO RL-NEXTSTEP-LINE.
099700    MOVE CA-CONDITION (WS-IDX) TO RL-NS-TEXT.
099800    WRITE RL-PRINT-RECORD FROM RL-NEXTSTEP-LINE.
099900*    ADVANCE TO THE NEXT TABLE ENTRY.
100000    ADD 1 TO WS-IDX.
100100 2721-EXIT.
100200    EXIT.
100300 2900-READ-NEXT-REQUEST.
100400*----------------------------------------------------------------
100500*    READS THE NEXT SIMREQ RECORD OR SETS THE EOF SWITCH - CALLED
100600*    ONCE TO PRIME THE LOOP FROM 1000-OPEN-FILES AND ONCE AT THE
100700*    BOTTOM OF EVERY PASS THROUGH 2000-PROCESS-REQUEST.
100800    READ SIMREQ
100900        AT END
101000*            NO MORE REQUEST RECORDS - THE MAIN LOOP IN
101100*            0000-MAIN-CONTROL WILL STOP ON THE NEXT TEST.
101200            MOVE 'Y' TO WS-EOF-SW
101300    END-READ.
101400 2900-EXIT.
101500    EXIT.
101600 9000-WRITE-SUMMARY-REPORT.
101700*----------------------------------------------------------------
101800*    CONTROL TOTALS BLOCK PRINTED AT END OF RUN - RECORD
101900*    COUNTS BY STATUS AND RISK LEVEL (REQ 93-188), FOLLOWED BY
102000*    THE DOLLAR ACCUMULATORS FOR NEW LOAN AMOUNT, INTEREST AND
102100*    SAVINGS (REQ 01-144).  EACH COUNT/AMOUNT LINE REUSES THE
102200*    SAME RL-TOTALS-COUNT-LINE / RL-TOTALS-AMOUNT-LINE 01-LEVEL
102300*    SO ONLY THE LABEL AND VALUE CHANGE BETWEEN WRITES.
102400*----------------------------------------------------------------
102500*    BLANK LINE, THEN THE SECTION TITLE, AHEAD OF THE FIRST
102600*    COUNT LINE.
102700*    THE SPACES-THEN-WRITE PAIR BELOW IS HOW THIS SHOP SKIPS A
102800*    BLANK LINE ON THE PRINT FILE - THERE IS NO SEPARATE
102900*    "SKIP-A-LINE" VERB IN THIS COMPILER'S REPORT HANDLING.
103000    MOVE SPACES TO RL-PRINT-RECORD.
103100    WRITE RL-PRINT-RECORD.
103200    MOVE SPACES TO RL-SECTION-HEADING.
103300    MOVE 'CONTROL TOTALS' TO RL-SEC-TITLE.
103400    WRITE RL-PRINT-RECORD FROM RL-SECTION-HEADING.
103500*    TOTAL REQUESTS READ THIS RUN, VALID OR NOT.  THIS IS THE
103600*    FIGURE THE OPERATIONS DESK MATCHES AGAINST THE UPSTREAM
103700*    EXTRACT'S OWN RECORD COUNT TO PROVE NOTHING WAS LOST.
103800    MOVE 'RECORDS READ' TO RL-TC-LABEL.
103900    MOVE WS-RECORDS-READ TO RL-TC-VALUE.
104000    WRITE RL-PRINT-RECORD FROM RL-TOTALS-COUNT-LINE.
104100*    HOW MANY FAILED FIELD-LEVEL VALIDATION IN 2100 - EACH ONE
104200*    OF THESE ALSO HAS ITS REJECTION REASON ON THE SIMOUT
104300*    RECORD AND ON THE PRINTED DETAIL LINE.
104400    MOVE 'RECORDS INVALID' TO RL-TC-LABEL.
104500    MOVE WS-RECORDS-INVALID TO RL-TC-VALUE.
104600    WRITE RL-PRINT-RECORD FROM RL-TOTALS-COUNT-LINE.
104700*    HOW MANY CAME BACK FROM THE ENGINE WITH A CALCULATED
104800*    (80%+ APPROVAL PROBABILITY) STATUS - THESE ARE THE ONES
104900*    THE LOAN DESK WILL ACT ON FIRST THING IN THE MORNING.
105000    MOVE 'RECORDS CALCULATED' TO RL-TC-LABEL.
105100    MOVE WS-RECORDS-CALCULATED TO RL-TC-VALUE.
105200    WRITE RL-PRINT-RECORD FROM RL-TOTALS-COUNT-LINE.
105300*    HOW MANY CAME BACK PENDING (50-79% APPROVAL PROBABILITY) -
105400*    THESE NEED A LOAN OFFICER'S REVIEW BEFORE THEY GO OUT.
105500    MOVE 'RECORDS PENDING' TO RL-TC-LABEL.
105600    MOVE WS-RECORDS-PENDING TO RL-TC-VALUE.
105700    WRITE RL-PRINT-RECORD FROM RL-TOTALS-COUNT-LINE.
105800*    HOW MANY CAME BACK REJECTED (UNDER 50% APPROVAL
105900*    PROBABILITY) - THE ENGINE STILL RAN THE NUMBERS, IT JUST
106000*    DIDN'T LIKE WHAT IT SAW.
106100    MOVE 'RECORDS REJECTED' TO RL-TC-LABEL.
106200    MOVE WS-RECORDS-REJECTED TO RL-TC-VALUE.
106300    WRITE RL-PRINT-RECORD FROM RL-TOTALS-COUNT-LINE.
106400*    RISK-LEVEL BREAKDOWN ACROSS ALL CALCULATED REQUESTS -
106500*    REQ 93-188, PER THE LOAN COMMITTEE.  THESE THREE COUNTS
106600*    ALWAYS ADD UP TO RECORDS READ MINUS RECORDS INVALID.
106700    MOVE 'RISK LEVEL LOW COUNT' TO RL-TC-LABEL.
106800    MOVE WS-RISK-LOW-COUNT TO RL-TC-VALUE.
106900    WRITE RL-PRINT-RECORD FROM RL-TOTALS-COUNT-LINE.
107000    MOVE 'RISK LEVEL MEDIUM COUNT' TO RL-TC-LABEL.
107100    MOVE WS-RISK-MEDIUM-COUNT TO RL-TC-VALUE.
107200    WRITE RL-PRINT-RECORD FROM RL-TOTALS-COUNT-LINE.
107300    MOVE 'RISK LEVEL HIGH COUNT' TO RL-TC-LABEL.
107400    MOVE WS-RISK-HIGH-COUNT TO RL-TC-VALUE.
107500    WRITE RL-PRINT-RECORD FROM RL-TOTALS-COUNT-LINE.
107600*    DOLLAR ACCUMULATORS ADDED UNDER REQ 01-144 - NEW LOAN
107700*    AMOUNTS, LIFETIME INTEREST AND PROJECTED SAVINGS SUMMED
107800*    ACROSS EVERY CALCULATED REQUEST THIS RUN.  AN INVALID
107900*    REQUEST NEVER GOT A CALCULATED FIGURE, SO IT CONTRIBUTES
108000*    NOTHING TO ANY OF THE THREE TOTALS BELOW (SEE 2600).
108100    MOVE 'TOTAL NEW LOAN AMOUNTS' TO RL-TA-LABEL.
108200    MOVE WS-TOTAL-NEW-LOAN-AMT TO RL-TA-VALUE.
108300    WRITE RL-PRINT-RECORD FROM RL-TOTALS-AMOUNT-LINE.
108400*    LIFETIME INTEREST SUMMED ACROSS ALL CALCULATED LOANS -
108500*    NOT A MONTHLY FIGURE, THE FULL TERM'S WORTH.
108600    MOVE 'TOTAL INTEREST' TO RL-TA-LABEL.
108700    MOVE WS-TOTAL-INTEREST-SUM TO RL-TA-VALUE.
108800    WRITE RL-PRINT-RECORD FROM RL-TOTALS-AMOUNT-LINE.
108900*    PROJECTED LIFETIME SAVINGS SUMMED ACROSS ALL CALCULATED
109000*    LOANS - THE HEADLINE FIGURE FOR THE MORNING MEETING.
109100    MOVE 'TOTAL SAVINGS' TO RL-TA-LABEL.
109200    MOVE WS-TOTAL-SAVINGS-SUM TO RL-TA-VALUE.
109300    WRITE RL-PRINT-RECORD FROM RL-TOTALS-AMOUNT-LINE.
109400 9000-EXIT.
109500    EXIT.
109600 9900-CLOSE-FILES.
109700*----------------------------------------------------------------
109800*    NORMAL END-OF-RUN CLOSE OF ALL THREE FILES - LEFT IN THE
109900*    ORIGINAL 1988 LOWER-INITIAL CASING, SEE THE REQ 07-201
110000*    CHANGE-LOG ENTRY ABOVE.  NO FILE STATUS CHECK IS DONE HERE
110100*    SINCE THE RUN IS ENDING REGARDLESS OF THE CLOSE RESULT.
110200    Close SIMREQ.
110300    Close SIMOUT.
110400    Close SIMRPT.
110500 9900-EXIT.
110600    EXIT.
