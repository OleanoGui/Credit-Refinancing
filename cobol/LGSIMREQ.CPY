000100*****************************************************************
000200*    LGSIMREQ  --  SIMULATION REQUEST RECORD  (FILE SIMREQ)     *
000300*    ONE INBOUND REFINANCE-SIMULATION REQUEST PER RECORD.       *
000400*    FIXED LAYOUT, LINE SEQUENTIAL, 100 BYTES.                  *
000500*****************************************************************
000600*    88-105  R.OKONKWO   ORIGINAL LAYOUT FOR LGBRSM01 BATCH     *
000700*                        REFINANCE SIMULATION SUBSYSTEM         *
000800*****************************************************************
000900 01  SR-SIMULATION-REQUEST.
001000     03 SR-CUSTOMER-ID           PIC X(20).
001100     03 SR-CUSTOMER-ID-TABLE REDEFINES SR-CUSTOMER-ID.
001200        05 SR-CUSTOMER-ID-CHAR   PIC X(01) OCCURS 20 TIMES.
001300     03 SR-CURRENT-LOAN-AMOUNT   PIC S9(10)V99.
001400     03 SR-CURRENT-MONTHLY-PMT   PIC S9(08)V99.
001500     03 SR-DESIRED-LOAN-AMOUNT   PIC S9(10)V99.
001600     03 SR-DESIRED-TERM-MONTHS   PIC 9(03).
001700     03 SR-LOAN-TYPE             PIC X(10).
001800     03 SR-MONTHLY-INCOME        PIC S9(08)V99.
001900     03 SR-CREDIT-SCORE          PIC 9(03).
002000     03 FILLER                   PIC X(20).
